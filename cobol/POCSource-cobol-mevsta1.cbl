000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  MEVSTA1.                                            00000300
000400 AUTHOR. DENISE P STOUT.                                          00000400
000500 INSTALLATION. PLANT QUALITY SYSTEMS - THIRD SHIFT.               00000500
000600 DATE-WRITTEN. 02/11/94.                                          00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                *00000900
001000*    NIGHTLY QUALITY BATCH - STATISTICS DRIVER.  RUNS AFTER      *00001000
001100*    MEVBAT1 HAS BUILT THE EVENT MASTER.  READS THE REQUEST      *00001100
001200*    FEED (STATS-PARMS) OFF THE PLANT ENGINEERING TERMINAL,      *00001200
001300*    RE-READS EVENT-MASTER INTO A WORKING-STORAGE TABLE, AND     *00001300
001400*    APPENDS SECTION 2 (MACHINE STATISTICS) AND SECTION 3        *00001400
001500*    (TOP DEFECT LINES) TO THE REPORT MEVBAT1 STARTED.           *00001500
001600*                                                                *00001600
001700*    CHANGE LOG                                                 * 00001700
001800*    ----------                                                 * 00001800
001900*    02/11/94  DPS  ORIGINAL - MACHINE STATS AND TOP DEFECT      *00001900
002000*                   LINES REPORTING OFF THE EVENT MASTER.        *00002000
002100*    07/02/95  DPS  RAISED THE EVENT MASTER TABLE FROM 1500 TO   *CL*01   
002200*                   5000 ENTRIES TO MATCH MEVBAT1 - PRESS 7      *CL*01   
002300*                   LINE ADDED 2ND SHIFT.                        *CL*01   
002400*    11/03/98  RJT  Y2K REMEDIATION - WINDOW-START, WINDOW-END,  *CL*02   
002500*                   AND EVENT-TIME WIDENED TO 14 DIGIT           *CL*02   
002600*                   TIMESTAMPS.  WINDOW-HOURS NOW COMES FROM     *CL*02   
002700*                   TWO CALLS TO MEVDAT1 INSTEAD OF SUBTRACTING  *CL*02   
002800*                   THE OLD PACKED YYMMDD FIELDS DIRECTLY.       *CL*02   
002900*    11/03/98  RJT  ADDED THE LIMIT FIELD TO STATS-PARMS SO      *CL*03   
003000*                   PLANT MANAGERS CAN PULL MORE THAN 5 TOP      *CL*03   
003100*                   DEFECT LINES ON 2ND SHIFT.                   *CL*03   
003200*    04/02/99  RJT  DEFECT-COUNT OF -1 (UNKNOWN) NOW EXCLUDED    *CL*04   
003300*                   FROM DEFECTS-COUNT AND THE TOP LINES SCAN -  *CL*04   
003400*                   IT STILL COUNTS TOWARD EVENTS-COUNT.         *CL*04   
003500*    06/09/99  RJT  WS-LINE-COUNT WAS PACKED AND WAS BEING       *CL*05   
003600*                   HANDED TO MEVSRT1'S BINARY LK-ARRAY-SIZE ON  *CL*05   
003700*                   THE CALL - CHANGED IT TO COMP TO MATCH.      *CL*05   
003800*    03/21/00  RJT  RAISED WS-MASTER-TABLE TO 8000 ENTRIES TO    *CL*06   
003900*                   MATCH MEVBAT1'S CL*04 RAISE - PRESS 9 DATA   *CL*06   
004000*                   WAS OVERRUNNING THIS PROGRAM'S COPY AT 5000. *CL*06   
004100*    04/10/00  RJT  THE NEW WELD CELL PUSHED DISTINCT LINE IDS   *CL*07   
004200*                   PAST 500 - RAISED WS-LINE-TABLE TO 1000      *CL*07   
004300*                   ENTRIES TO MATCH MEVSRT1'S CL*02 RAISE.      *CL*07   
004400*                                                                *00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-390.                                        00004700
004800 OBJECT-COMPUTER. IBM-390.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON.                       00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400     SELECT STATS-PARMS ASSIGN TO STATPARM                        00005400
005500             ACCESS IS SEQUENTIAL                                 00005500
005600             FILE STATUS IS WS-STATS-PARMS-STATUS.                00005600
005700     SELECT EVENT-MASTER ASSIGN TO EVENTMST                       00005700
005800             ACCESS IS SEQUENTIAL                                 00005800
005900             FILE STATUS IS WS-EVENT-MST-STATUS.                  00005900
006000     SELECT REPORT-OUT ASSIGN TO MEVRPT                           00006000
006100             ACCESS IS SEQUENTIAL                                 00006100
006200             FILE STATUS IS WS-REPORT-OUT-STATUS.                 00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500*                                                                *00006500
006600 FD  STATS-PARMS                                                  00006600
006700     RECORDING MODE IS F.                                         00006700
006800     COPY MEVPRM REPLACING ==:TAG:== BY ==PRM==.                  00006800
006900*                                                                *00006900
007000 FD  EVENT-MASTER                                                 00007000
007100     RECORDING MODE IS F.                                         00007100
007200     COPY MEVEVT REPLACING ==:TAG:== BY ==EVM==.                  00007200
007300     05  EVM-VERSION                PIC 9(05).                    00007300
007400*                                                                *00007400
007500 FD  REPORT-OUT                                                   00007500
007600     RECORDING MODE IS F.                                         00007600
007700 01  REPORT-RECORD                  PIC X(132).                   00007700
007800 WORKING-STORAGE SECTION.                                         00007800
007900*                                                                *00007900
008000 01  WS-FILE-STATUSES.                                            00008000
008100     05  WS-STATS-PARMS-STATUS      PIC X(02).                    00008100
008200     05  WS-EVENT-MST-STATUS        PIC X(02).                    00008200
008300     05  WS-REPORT-OUT-STATUS       PIC X(02).                    00008300
008400     05  FILLER                     PIC X(02).                    00008400
008500*                                                                *00008500
008600 01  WS-SWITCHES.                                                 00008600
008700     05  WS-PARMS-EOF               PIC X(01) VALUE 'N'.          00008700
008800     05  WS-MASTER-EOF              PIC X(01) VALUE 'N'.          00008800
008900     05  WS-SECTION-2-DONE          PIC X(01) VALUE 'N'.          00008900
009000     05  WS-SECTION-3-DONE          PIC X(01) VALUE 'N'.          00009000
009100*                                                                *00009100
009200*    ELAPSED SECONDS WORK AREA FOR THE MEVDAT1 CALLS THAT MAKE  * 00009200
009300*    UP WINDOW-HOURS - SAME SHAPE AS MEVVAL1'S EVENT SECONDS    * 00009300
009400*    WORK AREA, KEPT AS 77 LEVELS FOR THE SAME REASON.          * 00009400
009500 77  WS-START-SECONDS               PIC S9(11) COMP-3 VALUE 0.    00009500
009600 77  WS-END-SECONDS                 PIC S9(11) COMP-3 VALUE 0.    00009600
009700 77  WS-WINDOW-SECONDS              PIC S9(11) COMP-3 VALUE 0.    00009700
009800 01  WS-WINDOW-SECONDS-X                                          00009800
009900             REDEFINES WS-WINDOW-SECONDS PIC X(06).               00009900
010000*                                                                *00010000
010100 77  WS-WINDOW-HOURS                PIC S9(07)V9(04) COMP-3       00010100
010200                                     VALUE 0.                     00010200
010300 77  WS-AVG-DEFECT-RATE-CALC        PIC S9(07)V9(04) COMP-3       00010300
010400                                     VALUE 0.                     00010400
010500 01  WS-AVG-DEFECT-RATE-CALC-X                                    00010500
010600             REDEFINES WS-AVG-DEFECT-RATE-CALC PIC X(06).         00010600
010700*                                                                *00010700
010800 77  WS-EVENTS-COUNT                PIC 9(09) COMP-3 VALUE 0.     00010800
010900 77  WS-DEFECTS-COUNT               PIC 9(09) COMP-3 VALUE 0.     00010900
011000 77  WS-HEALTH-STATUS               PIC X(08) VALUE SPACES.       00011000
011100*                                                                *00011100
011200 77  WS-MASTER-COUNT                PIC 9(05) COMP-3 VALUE 0.     00011200
011300*    WS-LINE-COUNT IS PASSED TO MEVSRT1 AS LK-ARRAY-SIZE - KEPT  *00011300
011400*    BINARY COMP TO MATCH THAT LINKAGE ITEM.  SEE CL*05.         *00011400
011500 77  WS-LINE-COUNT                  PIC S9(04) COMP VALUE 0.      CL*05   
011600 77  WS-LINE-FOUND-INDEX            PIC 9(05) COMP-3 VALUE 0.     00011600
011700 77  WS-OUTPUT-LIMIT                PIC 9(03) COMP-3 VALUE 0.     00011700
011800 77  WS-TOPLINE-GRAND-TOTAL         PIC 9(09) COMP-3 VALUE 0.     00011800
011900*                                                                *00011900
012000*    SCAN SUBSCRIPTS FOR THE EVENT MASTER TABLE AND THE LINE    * 00012000
012100*    WORK TABLE, PAIRED UP IN ONE GROUP SO 950-DIAGNOSTIC-DUMP  * 00012100
012200*    CAN SHOW BOTH TOGETHER DURING A SUSPECT-REQUEST TRACE.     * 00012200
012300 01  WS-SCAN-COUNTERS.                                            00012300
012400     05  WS-MST-SUBSCRIPT           PIC 9(05) COMP-3.             00012400
012500     05  WS-LINE-SUBSCRIPT          PIC 9(05) COMP-3.             00012500
012600 01  WS-SCAN-COUNTERS-X                                           00012600
012700             REDEFINES WS-SCAN-COUNTERS PIC X(06).                00012700
012800*                                                                *00012800
012900*    WORKING COPY OF WHICHEVER WINDOW-START IS BEING TESTED,    * 00012900
013000*    BROKEN OUT FOR THE DIAGNOSTIC DUMP THE SAME WAY MEVVAL1    * 00013000
013100*    BREAKS OUT THE RUN TIMESTAMP.                               *00013100
013200 01  WS-WINDOW-START-COPY           PIC 9(14).                    00013200
013300 01  WS-WINDOW-START-BRK                                          00013300
013400             REDEFINES WS-WINDOW-START-COPY.                      00013400
013500     05  WS-WSB-YEAR                PIC 9(04).                    00013500
013600     05  WS-WSB-MONTH               PIC 9(02).                    00013600
013700     05  WS-WSB-DAY                 PIC 9(02).                    00013700
013800     05  WS-WSB-HOUR                PIC 9(02).                    00013800
013900     05  WS-WSB-MINUTE              PIC 9(02).                    00013900
014000     05  WS-WSB-SECOND              PIC 9(02).                    00014000
014100*                                                                *00014100
014200*    IN-MEMORY IMAGE OF EVENT-MASTER, LOADED ONE PASS AT START  * 00014200
014300*    OF RUN.  RAISED FROM 1500 TO 5000 ENTRIES 07/02/95 - SEE   * 00014300
014400*    CL*01, THEN TO 8000 03/21/00 TO MATCH MEVBAT1'S OWN RAISE  * 00014400
014500*    TO 8000 - SEE CL*06.  SAME SHAPE AS WS-MASTER-TABLE THERE. * 00014500
014600 01  WS-MASTER-TABLE.                                             00014600
014700     05  WS-MST-ENTRY OCCURS 0 TO 8000 TIMES                      CL*06   
014800                 DEPENDING ON WS-MASTER-COUNT.                    00014800
014900         10  WS-MST-EVENT-ID        PIC X(20).                    00014900
015000         10  WS-MST-EVENT-TIME      PIC 9(14).                    00015000
015100         10  WS-MST-RECEIVED-TIME   PIC 9(14).                    00015100
015200         10  WS-MST-MACHINE-ID      PIC X(10).                    00015200
015300         10  WS-MST-DURATION-MS     PIC 9(09).                    00015300
015400         10  WS-MST-DEFECT-COUNT    PIC S9(05).                   00015400
015500         10  WS-MST-LINE-ID         PIC X(10).                    00015500
015600         10  WS-MST-FACTORY-ID      PIC X(10).                    00015600
015700         10  WS-MST-VERSION         PIC 9(05).                    00015700
015800*                                                                *00015800
015900*    ONE ENTRY PER DISTINCT LINE-ID SEEN ON A TOP-LINES SCAN,   * 00015900
016000*    RESET TO ZERO ENTRIES AT THE START OF EACH REQUEST.  SORTED* 00016000
016100*    DESCENDING BY PERCENT IN PLACE BY MEVSRT1 BEFORE OUTPUT.   * 00016100
016200 01  WS-LINE-TABLE.                                               00016200
016300     05  WS-LINE-ENTRY OCCURS 0 TO 1000 TIMES                     CL*07   
016400                 DEPENDING ON WS-LINE-COUNT.                      00016400
016500         10  WS-LINE-ID             PIC X(10).                    00016500
016600         10  WS-LINE-EVENT-COUNT    PIC 9(09) COMP-3.             00016600
016700         10  WS-LINE-TOTAL-DEFECTS  PIC 9(09) COMP-3.             00016700
016800         10  WS-LINE-PERCENT        PIC 9(07)V99 COMP-3.          00016800
016900*                                                                *00016900
017000 01  RPT-SECTION-TITLE.                                           00017000
017100     05  RPT-SECT-TITLE-TEXT        PIC X(45).                    00017100
017200     05  FILLER                     PIC X(87) VALUE SPACES.       00017200
017300*                                                                *00017300
017400 01  RPT-S2-COL-HDRS.                                             00017400
017500     05  FILLER PIC X(10) VALUE 'MACHINE-ID'.                     00017500
017600     05  FILLER PIC X(02) VALUE SPACES.                           00017600
017700     05  FILLER PIC X(14) VALUE 'WINDOW START  '.                 00017700
017800     05  FILLER PIC X(02) VALUE SPACES.                           00017800
017900     05  FILLER PIC X(14) VALUE 'WINDOW END    '.                 00017900
018000     05  FILLER PIC X(02) VALUE SPACES.                           00018000
018100     05  FILLER PIC X(11) VALUE '     EVENTS'.                    00018100
018200     05  FILLER PIC X(02) VALUE SPACES.                           00018200
018300     05  FILLER PIC X(11) VALUE '    DEFECTS'.                    00018300
018400     05  FILLER PIC X(02) VALUE SPACES.                           00018400
018500     05  FILLER PIC X(14) VALUE ' RATE PER HOUR'.                 00018500
018600     05  FILLER PIC X(02) VALUE SPACES.                           00018600
018700     05  FILLER PIC X(08) VALUE 'HEALTH  '.                       00018700
018800     05  FILLER PIC X(38) VALUE SPACES.                           00018800
018900*                                                                *00018900
019000 01  RPT-S2-DETAIL.                                               00019000
019100     05  RPT-S2-MACHINE-ID          PIC X(10).                    00019100
019200     05  FILLER                     PIC X(02) VALUE SPACES.       00019200
019300     05  RPT-S2-WINDOW-START        PIC 9(14).                    00019300
019400     05  FILLER                     PIC X(02) VALUE SPACES.       00019400
019500     05  RPT-S2-WINDOW-END          PIC 9(14).                    00019500
019600     05  FILLER                     PIC X(02) VALUE SPACES.       00019600
019700     05  RPT-S2-EVENTS-COUNT        PIC ZZZ,ZZZ,ZZ9.              00019700
019800     05  FILLER                     PIC X(02) VALUE SPACES.       00019800
019900     05  RPT-S2-DEFECTS-COUNT       PIC ZZZ,ZZZ,ZZ9.              00019900
020000     05  FILLER                     PIC X(02) VALUE SPACES.       00020000
020100     05  RPT-S2-AVG-RATE            PIC Z,ZZZ,ZZ9.9999.           00020100
020200     05  FILLER                     PIC X(02) VALUE SPACES.       00020200
020300     05  RPT-S2-HEALTH-STATUS       PIC X(08).                    00020300
020400     05  FILLER                     PIC X(38) VALUE SPACES.       00020400
020500*                                                                *00020500
020600 01  RPT-S3-HEADING.                                              00020600
020700     05  FILLER PIC X(28) VALUE 'TOP DEFECT LINES - FACTORY  '.   00020700
020800     05  RPT-S3-FACTORY-ID          PIC X(10).                    00020800
020900     05  FILLER                     PIC X(02) VALUE SPACES.       00020900
021000     05  FILLER PIC X(07) VALUE 'WINDOW '.                        00021000
021100     05  RPT-S3-WINDOW-START        PIC 9(14).                    00021100
021200     05  FILLER PIC X(04) VALUE ' TO '.                           00021200
021300     05  RPT-S3-WINDOW-END          PIC 9(14).                    00021300
021400     05  FILLER                     PIC X(53) VALUE SPACES.       00021400
021500*                                                                *00021500
021600 01  RPT-S3-COL-HDRS.                                             00021600
021700     05  FILLER PIC X(03) VALUE 'RNK'.                            00021700
021800     05  FILLER PIC X(02) VALUE SPACES.                           00021800
021900     05  FILLER PIC X(10) VALUE 'LINE-ID   '.                     00021900
022000     05  FILLER PIC X(02) VALUE SPACES.                           00022000
022100     05  FILLER PIC X(11) VALUE 'EVENT COUNT'.                    00022100
022200     05  FILLER PIC X(02) VALUE SPACES.                           00022200
022300     05  FILLER PIC X(11) VALUE 'TOT-DEFECTS'.                    00022300
022400     05  FILLER PIC X(02) VALUE SPACES.                           00022400
022500     05  FILLER PIC X(12) VALUE 'DEFECTS PCT '.                   00022500
022600     05  FILLER PIC X(77) VALUE SPACES.                           00022600
022700*                                                                *00022700
022800 01  RPT-S3-DETAIL.                                               00022800
022900     05  RPT-S3-RANK                PIC ZZ9.                      00022900
023000     05  FILLER                     PIC X(02) VALUE SPACES.       00023000
023100     05  RPT-S3-LINE-ID             PIC X(10).                    00023100
023200     05  FILLER                     PIC X(02) VALUE SPACES.       00023200
023300     05  RPT-S3-EVENT-COUNT         PIC ZZZ,ZZZ,ZZ9.              00023300
023400     05  FILLER                     PIC X(02) VALUE SPACES.       00023400
023500     05  RPT-S3-TOTAL-DEFECTS       PIC ZZZ,ZZZ,ZZ9.              00023500
023600     05  FILLER                     PIC X(02) VALUE SPACES.       00023600
023700     05  RPT-S3-PERCENT             PIC Z,ZZZ,ZZ9.99.             00023700
023800     05  FILLER                     PIC X(77) VALUE SPACES.       00023800
023900*                                                                *00023900
024000 01  RPT-S3-TOTAL.                                                00024000
024100     05  FILLER                                                   00024100
024200             PIC X(30) VALUE 'TOTAL DEFECTS - LISTED LINES: '.    00024200
024300     05  FILLER                     PIC X(02) VALUE SPACES.       00024300
024400     05  RPT-S3-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.              00024400
024500     05  FILLER                     PIC X(89) VALUE SPACES.       00024500
024600******************************************************************00024600
024700 PROCEDURE DIVISION.                                              00024700
024800******************************************************************00024800
024900 000-MAIN.                                                        00024900
025000     PERFORM 690-OPEN-FILES THRU 690-EXIT.                        00025000
025100     PERFORM 700-LOAD-MASTER-TABLE THRU 700-EXIT.                 00025100
025200     PERFORM 720-READ-PARMS-RECORD THRU 720-EXIT.                 00025200
025300     PERFORM 200-PROCESS-PARM-RECORD THRU 200-EXIT                00025300
025400             UNTIL WS-PARMS-EOF = 'Y'.                            00025400
025500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00025500
025600     GOBACK.                                                      00025600
025700 200-PROCESS-PARM-RECORD.                                         00025700
025800     IF PRM-MACHINE-STATS                                         00025800
025900         PERFORM 300-PROCESS-STATS-REQUEST THRU 300-EXIT          00025900
026000     ELSE                                                         00026000
026100         IF PRM-TOP-LINES                                         00026100
026200             PERFORM 400-PROCESS-TOPLINE-REQUEST THRU 400-EXIT    00026200
026300         END-IF                                                   00026300
026400     END-IF.                                                      00026400
026500     PERFORM 720-READ-PARMS-RECORD THRU 720-EXIT.                 00026500
026600 200-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800*                                                                *00026800
026900*    STATSSERVICE.GETSTATS - REJECT IF THE WINDOW IS BACKWARDS  * 00026900
027000*    OR EMPTY, OTHERWISE ACCUMULATE AND WRITE ONE DETAIL LINE.  * 00027000
027100 300-PROCESS-STATS-REQUEST.                                       00027100
027200     IF PRM-WINDOW-START NOT < PRM-WINDOW-END                     00027200
027300         DISPLAY 'MEVSTA1 - STATS REQUEST REJECTED, BAD WINDOW '  00027300
027400                 PRM-MACHINE-ID                                   00027400
027500     ELSE                                                         00027500
027600         PERFORM 310-COMPUTE-MACHINE-COUNTS THRU 310-EXIT         00027600
027700         PERFORM 320-COMPUTE-MACHINE-RATE THRU 320-EXIT           00027700
027800         PERFORM 330-WRITE-STATS-LINE THRU 330-EXIT               00027800
027900     END-IF.                                                      00027900
028000 300-EXIT.                                                        00028000
028100     EXIT.                                                        00028100
028200 310-COMPUTE-MACHINE-COUNTS.                                      00028200
028300     MOVE 0 TO WS-EVENTS-COUNT.                                   00028300
028400     MOVE 0 TO WS-DEFECTS-COUNT.                                  00028400
028500     PERFORM 315-SCAN-MASTER-FOR-MACHINE THRU 315-EXIT            00028500
028600             VARYING WS-MST-SUBSCRIPT FROM 1 BY 1                 00028600
028700             UNTIL WS-MST-SUBSCRIPT > WS-MASTER-COUNT.            00028700
028800 310-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000 315-SCAN-MASTER-FOR-MACHINE.                                     00029000
029100     IF WS-MST-MACHINE-ID(WS-MST-SUBSCRIPT) = PRM-MACHINE-ID      00029100
029200        AND WS-MST-EVENT-TIME(WS-MST-SUBSCRIPT)                   00029200
029300                                     NOT < PRM-WINDOW-START       00029300
029400        AND WS-MST-EVENT-TIME(WS-MST-SUBSCRIPT) < PRM-WINDOW-END  00029400
029500         ADD 1 TO WS-EVENTS-COUNT                                 00029500
029600         IF WS-MST-DEFECT-COUNT(WS-MST-SUBSCRIPT) NOT = -1        00029600
029700             ADD WS-MST-DEFECT-COUNT(WS-MST-SUBSCRIPT)            00029700
029800                                     TO WS-DEFECTS-COUNT          00029800
029900         END-IF                                                   00029900
030000     END-IF.                                                      00030000
030100 315-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
030300*                                                                *00030300
030400*    WINDOW-HOURS COMES FROM TWO CALLS TO MEVDAT1 SO THE HOUR   * 00030400
030500*    COUNT IS BUILT OFF THE SAME CALENDAR ARITHMETIC AS THE     * 00030500
030600*    FUTURE-EVENT-TIME EDIT IN MEVVAL1 - SEE CL*02.             * 00030600
030700 320-COMPUTE-MACHINE-RATE.                                        00030700
030800     CALL 'MEVDAT1' USING PRM-WINDOW-START, WS-START-SECONDS.     00030800
030900     CALL 'MEVDAT1' USING PRM-WINDOW-END, WS-END-SECONDS.         00030900
031000     COMPUTE WS-WINDOW-SECONDS =                                  00031000
031100             WS-END-SECONDS - WS-START-SECONDS.                   00031100
031200     IF WS-WINDOW-SECONDS > 0                                     00031200
031300         COMPUTE WS-WINDOW-HOURS ROUNDED =                        00031300
031400                 WS-WINDOW-SECONDS / 3600                         00031400
031500     ELSE                                                         00031500
031600         MOVE 0 TO WS-WINDOW-HOURS                                00031600
031700     END-IF.                                                      00031700
031800     IF WS-WINDOW-HOURS > 0                                       00031800
031900         COMPUTE WS-AVG-DEFECT-RATE-CALC ROUNDED =                00031900
032000                 WS-DEFECTS-COUNT / WS-WINDOW-HOURS               00032000
032100     ELSE                                                         00032100
032200         MOVE 0 TO WS-AVG-DEFECT-RATE-CALC                        00032200
032300     END-IF.                                                      00032300
032400     IF WS-AVG-DEFECT-RATE-CALC < 2.0                             00032400
032500         MOVE 'HEALTHY ' TO WS-HEALTH-STATUS                      00032500
032600     ELSE                                                         00032600
032700         MOVE 'WARNING ' TO WS-HEALTH-STATUS                      00032700
032800     END-IF.                                                      00032800
032900     MOVE PRM-WINDOW-START TO WS-WINDOW-START-COPY.               00032900
033000     IF WS-DIAG-SWITCH-ON                                         00033000
033100         PERFORM 950-DIAGNOSTIC-DUMP THRU 950-EXIT                00033100
033200     END-IF.                                                      00033200
033300 320-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500 330-WRITE-STATS-LINE.                                            00033500
033600     IF WS-SECTION-2-DONE = 'N'                                   00033600
033700         PERFORM 335-WRITE-STATS-HEADER THRU 335-EXIT             00033700
033800         MOVE 'Y' TO WS-SECTION-2-DONE                            00033800
033900     END-IF.                                                      00033900
034000     MOVE PRM-MACHINE-ID     TO RPT-S2-MACHINE-ID.                00034000
034100     MOVE PRM-WINDOW-START   TO RPT-S2-WINDOW-START.              00034100
034200     MOVE PRM-WINDOW-END     TO RPT-S2-WINDOW-END.                00034200
034300     MOVE WS-EVENTS-COUNT    TO RPT-S2-EVENTS-COUNT.              00034300
034400     MOVE WS-DEFECTS-COUNT   TO RPT-S2-DEFECTS-COUNT.             00034400
034500     MOVE WS-AVG-DEFECT-RATE-CALC TO RPT-S2-AVG-RATE.             00034500
034600     MOVE WS-HEALTH-STATUS   TO RPT-S2-HEALTH-STATUS.             00034600
034700     WRITE REPORT-RECORD FROM RPT-S2-DETAIL AFTER 1.              00034700
034800 330-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000 335-WRITE-STATS-HEADER.                                          00035000
035100     MOVE 'SECTION 2 - MACHINE STATISTICS'                        00035100
035200                                 TO RPT-SECT-TITLE-TEXT.          00035200
035300     WRITE REPORT-RECORD FROM RPT-SECTION-TITLE AFTER PAGE.       00035300
035400     WRITE REPORT-RECORD FROM RPT-S2-COL-HDRS AFTER 2.            00035400
035500 335-EXIT.                                                        00035500
035600     EXIT.                                                        00035600
035700*                                                                *00035700
035800*    STATSSERVICE.GETTOPDEFECTLINES - REJECT IF THE WINDOW IS   * 00035800
035900*    BACKWARDS/EMPTY OR THE LIMIT IS ZERO, OTHERWISE BUILD THE  * 00035900
036000*    LINE WORK TABLE, SORT IT, AND WRITE THE RANKED LINES.      * 00036000
036100 400-PROCESS-TOPLINE-REQUEST.                                     00036100
036200     IF PRM-WINDOW-START NOT < PRM-WINDOW-END                     00036200
036300        OR PRM-LIMIT = 0                                          00036300
036400         DISPLAY 'MEVSTA1 - TOP LINES REQUEST REJECTED  '         00036400
036500                 PRM-FACTORY-ID                                   00036500
036600     ELSE                                                         00036600
036700         MOVE 0 TO WS-LINE-COUNT                                  00036700
036800         PERFORM 410-COMPUTE-LINE-TOTALS THRU 410-EXIT            00036800
036900         IF WS-LINE-COUNT > 0                                     00036900
037000             PERFORM 420-COMPUTE-LINE-PERCENTS THRU 420-EXIT      00037000
037100             CALL 'MEVSRT1' USING WS-LINE-COUNT, WS-LINE-TABLE    00037100
037200         END-IF                                                   00037200
037300         IF PRM-LIMIT < WS-LINE-COUNT                             00037300
037400             MOVE PRM-LIMIT TO WS-OUTPUT-LIMIT                    00037400
037500         ELSE                                                     00037500
037600             MOVE WS-LINE-COUNT TO WS-OUTPUT-LIMIT                00037600
037700         END-IF                                                   00037700
037800         IF WS-SECTION-3-DONE = 'N'                               00037800
037900             MOVE 'SECTION 3 - TOP DEFECT LINES'                  00037900
038000                                     TO RPT-SECT-TITLE-TEXT       00038000
038100             WRITE REPORT-RECORD FROM RPT-SECTION-TITLE           00038100
038200                                     AFTER PAGE                   00038200
038300             MOVE 'Y' TO WS-SECTION-3-DONE                        00038300
038400         END-IF                                                   00038400
038500         PERFORM 445-WRITE-TOPLINE-HEADER THRU 445-EXIT           00038500
038600         PERFORM 440-WRITE-TOPLINE-DETAIL THRU 440-EXIT           00038600
038700                 VARYING WS-LINE-SUBSCRIPT FROM 1 BY 1            00038700
038800                 UNTIL WS-LINE-SUBSCRIPT > WS-OUTPUT-LIMIT        00038800
038900         PERFORM 450-WRITE-TOPLINE-TOTAL THRU 450-EXIT            00038900
039000         IF WS-DIAG-SWITCH-ON                                     00039000
039100             PERFORM 950-DIAGNOSTIC-DUMP THRU 950-EXIT            00039100
039200         END-IF                                                   00039200
039300     END-IF.                                                      00039300
039400 400-EXIT.                                                        00039400
039500     EXIT.                                                        00039500
039600 410-COMPUTE-LINE-TOTALS.                                         00039600
039700     PERFORM 415-SCAN-MASTER-FOR-FACTORY THRU 415-EXIT            00039700
039800             VARYING WS-MST-SUBSCRIPT FROM 1 BY 1                 00039800
039900             UNTIL WS-MST-SUBSCRIPT > WS-MASTER-COUNT.            00039900
040000 410-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
040200 415-SCAN-MASTER-FOR-FACTORY.                                     00040200
040300     IF WS-MST-FACTORY-ID(WS-MST-SUBSCRIPT) = PRM-FACTORY-ID      00040300
040400        AND WS-MST-EVENT-TIME(WS-MST-SUBSCRIPT)                   00040400
040500                                     NOT < PRM-WINDOW-START       00040500
040600        AND WS-MST-EVENT-TIME(WS-MST-SUBSCRIPT) < PRM-WINDOW-END  00040600
040700        AND WS-MST-DEFECT-COUNT(WS-MST-SUBSCRIPT) NOT = -1        00040700
040800         PERFORM 417-LOOKUP-LINE-ENTRY THRU 417-EXIT              00040800
040900         ADD 1 TO WS-LINE-EVENT-COUNT(WS-LINE-SUBSCRIPT)          00040900
041000         ADD WS-MST-DEFECT-COUNT(WS-MST-SUBSCRIPT)                00041000
041100                 TO WS-LINE-TOTAL-DEFECTS(WS-LINE-SUBSCRIPT)      00041100
041200     END-IF.                                                      00041200
041300 415-EXIT.                                                        00041300
041400     EXIT.                                                        00041400
041500*                                                                *00041500
041600*    LINEAR SCAN OF THE LINE WORK TABLE BY LINE-ID - SAME       * 00041600
041700*    SHAPE AS MEVBAT1'S 220/225 EVENT MASTER LOOKUP.  INSERTS   * 00041700
041800*    A NEW ZERO-COUNT ENTRY WHEN THE LINE HAS NOT BEEN SEEN.    * 00041800
041900 417-LOOKUP-LINE-ENTRY.                                           00041900
042000     MOVE 0 TO WS-LINE-FOUND-INDEX.                               00042000
042100     PERFORM 418-SCAN-LINE-TABLE THRU 418-EXIT                    00042100
042200             VARYING WS-LINE-SUBSCRIPT FROM 1 BY 1                00042200
042300             UNTIL WS-LINE-SUBSCRIPT > WS-LINE-COUNT.             00042300
042400     IF WS-LINE-FOUND-INDEX = 0                                   00042400
042500         ADD 1 TO WS-LINE-COUNT                                   00042500
042600         MOVE WS-MST-LINE-ID(WS-MST-SUBSCRIPT)                    00042600
042700                 TO WS-LINE-ID(WS-LINE-COUNT)                     00042700
042800         MOVE 0 TO WS-LINE-EVENT-COUNT(WS-LINE-COUNT)             00042800
042900         MOVE 0 TO WS-LINE-TOTAL-DEFECTS(WS-LINE-COUNT)           00042900
043000         MOVE 0 TO WS-LINE-PERCENT(WS-LINE-COUNT)                 00043000
043100         MOVE WS-LINE-COUNT TO WS-LINE-SUBSCRIPT                  00043100
043200     ELSE                                                         00043200
043300         MOVE WS-LINE-FOUND-INDEX TO WS-LINE-SUBSCRIPT            00043300
043400     END-IF.                                                      00043400
043500 417-EXIT.                                                        00043500
043600     EXIT.                                                        00043600
043700 418-SCAN-LINE-TABLE.                                             00043700
043800     IF WS-LINE-ID(WS-LINE-SUBSCRIPT) =                           00043800
043900                     WS-MST-LINE-ID(WS-MST-SUBSCRIPT)             00043900
044000         MOVE WS-LINE-SUBSCRIPT TO WS-LINE-FOUND-INDEX            00044000
044100     END-IF.                                                      00044100
044200 418-EXIT.                                                        00044200
044300     EXIT.                                                        00044300
044400 420-COMPUTE-LINE-PERCENTS.                                       00044400
044500     PERFORM 425-COMPUTE-ONE-PERCENT THRU 425-EXIT                00044500
044600             VARYING WS-LINE-SUBSCRIPT FROM 1 BY 1                00044600
044700             UNTIL WS-LINE-SUBSCRIPT > WS-LINE-COUNT.             00044700
044800 420-EXIT.                                                        00044800
044900     EXIT.                                                        00044900
045000 425-COMPUTE-ONE-PERCENT.                                         00045000
045100     IF WS-LINE-EVENT-COUNT(WS-LINE-SUBSCRIPT) = 0                00045100
045200         MOVE 0 TO WS-LINE-PERCENT(WS-LINE-SUBSCRIPT)             00045200
045300     ELSE                                                         00045300
045400         COMPUTE WS-LINE-PERCENT(WS-LINE-SUBSCRIPT) ROUNDED =     00045400
045500             (WS-LINE-TOTAL-DEFECTS(WS-LINE-SUBSCRIPT) /          00045500
045600              WS-LINE-EVENT-COUNT(WS-LINE-SUBSCRIPT)) * 100       00045600
045700     END-IF.                                                      00045700
045800 425-EXIT.                                                        00045800
045900     EXIT.                                                        00045900
046000 440-WRITE-TOPLINE-DETAIL.                                        00046000
046100     MOVE WS-LINE-SUBSCRIPT TO RPT-S3-RANK.                       00046100
046200     MOVE WS-LINE-ID(WS-LINE-SUBSCRIPT) TO RPT-S3-LINE-ID.        00046200
046300     MOVE WS-LINE-EVENT-COUNT(WS-LINE-SUBSCRIPT)                  00046300
046400                             TO RPT-S3-EVENT-COUNT.               00046400
046500     MOVE WS-LINE-TOTAL-DEFECTS(WS-LINE-SUBSCRIPT)                00046500
046600                             TO RPT-S3-TOTAL-DEFECTS.             00046600
046700     MOVE WS-LINE-PERCENT(WS-LINE-SUBSCRIPT) TO RPT-S3-PERCENT.   00046700
046800     WRITE REPORT-RECORD FROM RPT-S3-DETAIL AFTER 1.              00046800
046900 440-EXIT.                                                        00046900
047000     EXIT.                                                        00047000
047100 445-WRITE-TOPLINE-HEADER.                                        00047100
047200     MOVE PRM-FACTORY-ID     TO RPT-S3-FACTORY-ID.                00047200
047300     MOVE PRM-WINDOW-START   TO RPT-S3-WINDOW-START.              00047300
047400     MOVE PRM-WINDOW-END     TO RPT-S3-WINDOW-END.                00047400
047500     WRITE REPORT-RECORD FROM RPT-S3-HEADING AFTER 2.             00047500
047600     WRITE REPORT-RECORD FROM RPT-S3-COL-HDRS AFTER 1.            00047600
047700 445-EXIT.                                                        00047700
047800     EXIT.                                                        00047800
047900 448-ACCUMULATE-GRAND-TOTAL.                                      00047900
048000     ADD WS-LINE-TOTAL-DEFECTS(WS-LINE-SUBSCRIPT)                 00048000
048100                             TO WS-TOPLINE-GRAND-TOTAL.           00048100
048200 448-EXIT.                                                        00048200
048300     EXIT.                                                        00048300
048400 450-WRITE-TOPLINE-TOTAL.                                         00048400
048500     MOVE 0 TO WS-TOPLINE-GRAND-TOTAL.                            00048500
048600     PERFORM 448-ACCUMULATE-GRAND-TOTAL THRU 448-EXIT             00048600
048700             VARYING WS-LINE-SUBSCRIPT FROM 1 BY 1                00048700
048800             UNTIL WS-LINE-SUBSCRIPT > WS-OUTPUT-LIMIT.           00048800
048900     MOVE WS-TOPLINE-GRAND-TOTAL TO RPT-S3-GRAND-TOTAL.           00048900
049000     WRITE REPORT-RECORD FROM RPT-S3-TOTAL AFTER 2.               00049000
049100 450-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300 690-OPEN-FILES.                                                  00049300
049400     OPEN INPUT STATS-PARMS.                                      00049400
049500     IF WS-STATS-PARMS-STATUS NOT = '00'                          00049500
049600         DISPLAY 'MEVSTA1 - STATS PARMS OPEN ERROR STATUS = '     00049600
049700                 WS-STATS-PARMS-STATUS                            00049700
049800         MOVE 16 TO RETURN-CODE                                   00049800
049900         STOP RUN                                                 00049900
050000     END-IF.                                                      00050000
050100     OPEN INPUT EVENT-MASTER.                                     00050100
050200     IF WS-EVENT-MST-STATUS NOT = '00'                            00050200
050300         DISPLAY 'MEVSTA1 - EVENT MASTER OPEN ERROR STATUS = '    00050300
050400                 WS-EVENT-MST-STATUS                              00050400
050500         MOVE 16 TO RETURN-CODE                                   00050500
050600         STOP RUN                                                 00050600
050700     END-IF.                                                      00050700
050800     OPEN EXTEND REPORT-OUT.                                      00050800
050900     IF WS-REPORT-OUT-STATUS NOT = '00'                           00050900
051000         DISPLAY 'MEVSTA1 - REPORT OUT OPEN ERROR STATUS = '      00051000
051100                 WS-REPORT-OUT-STATUS                             00051100
051200         MOVE 16 TO RETURN-CODE                                   00051200
051300         STOP RUN                                                 00051300
051400     END-IF.                                                      00051400
051500 690-EXIT.                                                        00051500
051600     EXIT.                                                        00051600
051700 700-LOAD-MASTER-TABLE.                                           00051700
051800     PERFORM 710-READ-MASTER-RECORD THRU 710-EXIT.                00051800
051900     PERFORM 705-STORE-MASTER-RECORD THRU 705-EXIT                00051900
052000             UNTIL WS-MASTER-EOF = 'Y'.                           00052000
052100 700-EXIT.                                                        00052100
052200     EXIT.                                                        00052200
052300 705-STORE-MASTER-RECORD.                                         00052300
052400     ADD 1 TO WS-MASTER-COUNT.                                    00052400
052500     MOVE EVM-EVENT-ID     TO WS-MST-EVENT-ID(WS-MASTER-COUNT).   00052500
052600     MOVE EVM-EVENT-TIME   TO WS-MST-EVENT-TIME(WS-MASTER-COUNT). 00052600
052700     MOVE EVM-RECEIVED-TIME                                       00052700
052800                     TO WS-MST-RECEIVED-TIME(WS-MASTER-COUNT).    00052800
052900     MOVE EVM-MACHINE-ID   TO WS-MST-MACHINE-ID(WS-MASTER-COUNT). 00052900
053000     MOVE EVM-DURATION-MS  TO WS-MST-DURATION-MS(WS-MASTER-COUNT).00053000
053100     MOVE EVM-DEFECT-COUNT                                        00053100
053200                     TO WS-MST-DEFECT-COUNT(WS-MASTER-COUNT).     00053200
053300     MOVE EVM-LINE-ID      TO WS-MST-LINE-ID(WS-MASTER-COUNT).    00053300
053400     MOVE EVM-FACTORY-ID   TO WS-MST-FACTORY-ID(WS-MASTER-COUNT). 00053400
053500     MOVE EVM-VERSION      TO WS-MST-VERSION(WS-MASTER-COUNT).    00053500
053600     PERFORM 710-READ-MASTER-RECORD THRU 710-EXIT.                00053600
053700 705-EXIT.                                                        00053700
053800     EXIT.                                                        00053800
053900 710-READ-MASTER-RECORD.                                          00053900
054000     READ EVENT-MASTER.                                           00054000
054100     EVALUATE WS-EVENT-MST-STATUS                                 00054100
054200         WHEN '00'                                                00054200
054300             CONTINUE                                             00054300
054400         WHEN '10'                                                00054400
054500             MOVE 'Y' TO WS-MASTER-EOF                            00054500
054600         WHEN OTHER                                               00054600
054700             DISPLAY 'MEVSTA1 - EVENT MASTER READ ERROR STATUS = '00054700
054800                     WS-EVENT-MST-STATUS                          00054800
054900             MOVE 16 TO RETURN-CODE                               00054900
055000             MOVE 'Y' TO WS-MASTER-EOF                            00055000
055100     END-EVALUATE.                                                00055100
055200 710-EXIT.                                                        00055200
055300     EXIT.                                                        00055300
055400 720-READ-PARMS-RECORD.                                           00055400
055500     READ STATS-PARMS.                                            00055500
055600     EVALUATE WS-STATS-PARMS-STATUS                               00055600
055700         WHEN '00'                                                00055700
055800             CONTINUE                                             00055800
055900         WHEN '10'                                                00055900
056000             MOVE 'Y' TO WS-PARMS-EOF                             00056000
056100         WHEN OTHER                                               00056100
056200             DISPLAY 'MEVSTA1 - STATS PARMS READ ERROR STATUS = ' 00056200
056300                     WS-STATS-PARMS-STATUS                        00056300
056400             MOVE 16 TO RETURN-CODE                               00056400
056500             MOVE 'Y' TO WS-PARMS-EOF                             00056500
056600     END-EVALUATE.                                                00056600
056700 720-EXIT.                                                        00056700
056800     EXIT.                                                        00056800
056900 790-CLOSE-FILES.                                                 00056900
057000     CLOSE STATS-PARMS.                                           00057000
057100     CLOSE EVENT-MASTER.                                          00057100
057200     CLOSE REPORT-OUT.                                            00057200
057300 790-EXIT.                                                        00057300
057400     EXIT.                                                        00057400
057500 950-DIAGNOSTIC-DUMP.                                             00057500
057600     DISPLAY 'MEVSTA1 - SCAN SUBSCRIPTS (X)   = '                 00057600
057700             WS-SCAN-COUNTERS-X.                                  00057700
057800     DISPLAY 'MEVSTA1 - WINDOW SECONDS (X)    = '                 00057800
057900             WS-WINDOW-SECONDS-X.                                 00057900
058000     DISPLAY 'MEVSTA1 - AVG DEFECT RATE (X)   = '                 00058000
058100             WS-AVG-DEFECT-RATE-CALC-X.                           00058100
058200     DISPLAY 'MEVSTA1 - WINDOW START DATE     = '                 00058200
058300             WS-WSB-YEAR '/' WS-WSB-MONTH '/' WS-WSB-DAY.         00058300
058400 950-EXIT.                                                        00058400
058500     EXIT.                                                        00058500
