000100****************************************************************  00000100
000200*  COPYBOOK  MEVREJ                                            *  00000200
000300*  ONE ENTRY PER EVENT REJECTED BY EDITING IN MEVVAL1.  WRITTEN*  00000300
000400*  TO REJECTS-OUT AND ECHOED ON REPORT-OUT SECTION 1.          *  00000400
000500*                                                               * 00000500
000600*  02/11/94  DPS  ORIGINAL LAYOUT.                              * 00000600
000700****************************************************************  00000700
000800 01  :TAG:-REC.                                                   00000800
000900     05  :TAG:-EVENT-ID            PIC X(20).                     00000900
001000     05  :TAG:-REASON-CODE         PIC X(20).                     00001000
001100         88  :TAG:-INVALID-DURATION    VALUE 'INVALID-DURATION'.  00001100
001200         88  :TAG:-FUTURE-EVENT-TIME   VALUE 'FUTURE-EVENT-TIME'. 00001200
001300         88  :TAG:-DUPLICATE-EVENT     VALUE 'DUPLICATE-EVENT'.   00001300
001400         88  :TAG:-INVALID-PAYLOAD     VALUE 'INVALID-PAYLOAD'.   00001400
001500     05  :TAG:-REASON-MESSAGE      PIC X(60).                     00001500
001600     05  FILLER                    PIC X(05).                     00001600
