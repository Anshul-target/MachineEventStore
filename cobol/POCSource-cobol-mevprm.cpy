000100****************************************************************  00000100
000200*  COPYBOOK  MEVPRM                                            *  00000200
000300*  ONE STATS-PARMS REQUEST - EITHER A MACHINE STATS REQUEST OR *  00000300
000400*  A TOP DEFECT LINES REQUEST, PICKED OFF BY :TAG:-TYPE.       *  00000400
000500*                                                               * 00000500
000600*  02/11/94  DPS  ORIGINAL LAYOUT.                              * 00000600
000700*  11/03/98  RJT  ADDED :TAG:-LIMIT FOR THE TOP LINES REQUEST - * CL*02   
000800*                 PLANT MGRS WANT MORE THAN 5 LINES ON 2ND SHFT*  CL*02   
000900****************************************************************  00000900
001000 01  :TAG:-REC.                                                   00001000
001100     05  :TAG:-TYPE                PIC X(01).                     00001100
001200         88  :TAG:-MACHINE-STATS       VALUE 'S'.                 00001200
001300         88  :TAG:-TOP-LINES           VALUE 'T'.                 00001300
001400     05  :TAG:-MACHINE-ID           PIC X(10).                    00001400
001500     05  :TAG:-FACTORY-ID           PIC X(10).                    00001500
001600     05  :TAG:-WINDOW-START         PIC 9(14).                    00001600
001700     05  :TAG:-WINDOW-END           PIC 9(14).                    00001700
001800     05  :TAG:-LIMIT                PIC 9(03).                    CL*02   
001900     05  FILLER                     PIC X(08).                    00001900
