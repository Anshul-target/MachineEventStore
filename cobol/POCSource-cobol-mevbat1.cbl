000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  MEVBAT1.                                            00000300
000400 AUTHOR. DENISE P STOUT.                                          00000400
000500 INSTALLATION. PLANT QUALITY SYSTEMS - THIRD SHIFT.               00000500
000600 DATE-WRITTEN. 02/09/94.                                          00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                *00000900
001000*    NIGHTLY QUALITY BATCH - MAIN DRIVER.  READS THE MACHINE     *00001000
001100*    EVENT FEED OFF THE PLANT FLOOR (EVENTS-IN), EDITS EACH      *00001100
001200*    RECORD THROUGH MEVVAL1, THEN INSERTS/DEDUPES/UPDATES IT     *00001200
001300*    INTO AN IN-MEMORY EVENT MASTER TABLE KEYED ON EVENT-ID.     *00001300
001400*    WRITES THE ACCEPTED/UPDATED EVENTS TO EVENT-MASTER FOR      *00001400
001500*    MEVSTA1 TO READ, REJECTS TO REJECTS-OUT, AND OPENS          *00001500
001600*    REPORT-OUT WITH SECTION 1 OF THE NIGHTLY REPORT.            *00001600
001700*                                                                *00001700
001800*    CHANGE LOG                                                 * 00001800
001900*    ----------                                                 * 00001900
002000*    02/09/94  DPS  ORIGINAL - PROTOTYPE FOR NIGHTLY QUALITY     *00002000
002100*                   BATCH REPLACING THE MANUAL DEFECT LOG.       *00002100
002200*    07/02/95  DPS  RAISED THE EVENT MASTER TABLE FROM 1500 TO   *CL*01   
002300*                   5000 ENTRIES - PRESS 7 LINE ADDED 2ND SHIFT. *CL*01   
002400*    11/03/98  RJT  Y2K REMEDIATION - RECEIVED-TIME IS NOW A 14  *CL*02   
002500*                   DIGIT TIMESTAMP STAMPED FROM ACCEPT FROM     *CL*02   
002600*                   DATE YYYYMMDD, NOT THE OLD 2 DIGIT YEAR.     *CL*02   
002700*    04/02/99  RJT  DEDUPE RULE WAS COMPARING RECEIVED-TIME AS   *CL*03   
002800*                   PART OF THE PAYLOAD, SO EVERY RESUBMIT LOOKED*CL*03   
002900*                   LIKE A CHANGE.  RECEIVED-TIME AND VERSION ARE*CL*03   
003000*                   NOW EXCLUDED FROM THE PAYLOAD COMPARE.       *CL*03   
003100*    03/14/00  RJT  PRESS 9 CAME ON LINE 3RD SHIFT AND THE EVENT *CL*04   
003200*                   MASTER TABLE FILLED AT 5000 ENTRIES MID-RUN -*CL*04   
003300*                   RAISED THE MASTER AND REJECT TABLES TO 8000. *CL*04   
003400*                                                                *00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-390.                                        00003700
003800 OBJECT-COMPUTER. IBM-390.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM                                           00004000
004100     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON.                       00004100
004200 INPUT-OUTPUT SECTION.                                            00004200
004300 FILE-CONTROL.                                                    00004300
004400     SELECT EVENTS-IN      ASSIGN TO EVNTIN                       00004400
004500            ACCESS IS SEQUENTIAL                                  00004500
004600            FILE STATUS  IS  WS-EVENTS-IN-STATUS.                 00004600
004700     SELECT EVENT-MASTER   ASSIGN TO EVENTMST                     00004700
004800            ACCESS IS SEQUENTIAL                                  00004800
004900            FILE STATUS  IS  WS-EVENT-MST-STATUS.                 00004900
005000     SELECT REJECTS-OUT    ASSIGN TO REJECTS                      00005000
005100            ACCESS IS SEQUENTIAL                                  00005100
005200            FILE STATUS  IS  WS-REJECTS-OUT-STATUS.               00005200
005300     SELECT REPORT-OUT     ASSIGN TO MEVRPT                       00005300
005400            ACCESS IS SEQUENTIAL                                  00005400
005500            FILE STATUS  IS  WS-REPORT-OUT-STATUS.                00005500
005600******************************************************************00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900*                                                                *00005900
006000 FD  EVENTS-IN                                                    00006000
006100     RECORDING MODE IS F.                                         00006100
006200     COPY MEVEVT REPLACING ==:TAG:== BY ==EVI==.                  00006200
006300*                                                                *00006300
006400 FD  EVENT-MASTER                                                 00006400
006500     RECORDING MODE IS F.                                         00006500
006600     COPY MEVEVT REPLACING ==:TAG:== BY ==EVM==.                  00006600
006700     05  EVM-VERSION                PIC 9(05).                    00006700
006800*                                                                *00006800
006900 FD  REJECTS-OUT                                                  00006900
007000     RECORDING MODE IS F.                                         00007000
007100     COPY MEVREJ REPLACING ==:TAG:== BY ==REJ==.                  00007100
007200*                                                                *00007200
007300 FD  REPORT-OUT                                                   00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  REPORT-RECORD              PIC X(132).                       00007500
007600******************************************************************00007600
007700 WORKING-STORAGE SECTION.                                         00007700
007800******************************************************************00007800
007900*                                                                *00007900
008000 01  WS-FILE-STATUSES.                                            00008000
008100     05  WS-EVENTS-IN-STATUS        PIC X(02) VALUE '00'.         00008100
008200     05  WS-EVENT-MST-STATUS        PIC X(02) VALUE '00'.         00008200
008300     05  WS-REJECTS-OUT-STATUS      PIC X(02) VALUE '00'.         00008300
008400     05  WS-REPORT-OUT-STATUS       PIC X(02) VALUE '00'.         00008400
008500 01  WS-SWITCHES.                                                 00008500
008600     05  WS-EVENTS-EOF               PIC X(01) VALUE 'N'.         00008600
008700     05  WS-VAL-OK                   PIC X(01) VALUE 'Y'.         00008700
008800     05  WS-PAYLOAD-IDENTICAL        PIC X(01) VALUE 'Y'.         00008800
008900*                                                                *00008900
009000*    RUN TIMESTAMP - STAMPED ONCE AT START OF RUN AND MOVED TO  * 00009000
009100*    RECEIVED-TIME ON EVERY ACCEPTED EVENT.  BUILT FROM A 4     * 00009100
009200*    DIGIT ACCEPT FROM DATE PER THE 11/03/98 Y2K CHANGE - SEE   * 00009200
009300*    MEVVAL1 AND MEVDAT1 FOR THE SAME CONVENTION.               * 00009300
009400 01  WS-RUN-DATE-TIME.                                            00009400
009500     05  WS-RUN-YEAR                PIC 9(04).                    00009500
009600     05  WS-RUN-MONTH               PIC 9(02).                    00009600
009700     05  WS-RUN-DAY                 PIC 9(02).                    00009700
009800     05  WS-RUN-HOUR                PIC 9(02).                    00009800
009900     05  WS-RUN-MINUTE              PIC 9(02).                    00009900
010000     05  WS-RUN-SECOND              PIC 9(02).                    00010000
010100 01  WS-RUN-TIMESTAMP REDEFINES WS-RUN-DATE-TIME PIC 9(14).       00010100
010200 01  WS-RAW-TIME                    PIC 9(08).                    00010200
010300 01  WS-RAW-TIME-PARTS REDEFINES WS-RAW-TIME.                     00010300
010400     05  WS-RAW-HOUR                PIC 9(02).                    00010400
010500     05  WS-RAW-MINUTE              PIC 9(02).                    00010500
010600     05  WS-RAW-SECOND              PIC 9(02).                    00010600
010700     05  WS-RAW-HUNDREDTH           PIC 9(02).                    00010700
010800*                                                                *00010800
010900*    IN-MEMORY EVENT MASTER TABLE - HOLDS EVERY EVENT ACCEPTED  * 00010900
011000*    OR UPDATED SO FAR THIS RUN.  LOOKED UP BY EVI-EVENT-ID ON  * 00011000
011100*    EVERY INCOMING RECORD, SCANNED STRAIGHT LINE (NO INDEX OR  * 00011100
011200*    SEARCH VERB - SEE 220-LOOKUP-MASTER-TABLE).  RAISED TO     * 00011200
011300*    RAISED TO 8000 ENTRIES 03/14/00 - SEE CL*04.               * 00011300
011400 77  WS-MASTER-COUNT                PIC 9(05) COMP-3 VALUE 0.     00011400
011500 77  WS-MST-SUBSCRIPT               PIC 9(05) COMP-3 VALUE 0.     00011500
011600 77  WS-MST-FOUND-INDEX             PIC 9(05) COMP-3 VALUE 0.     00011600
011700 77  WS-REJ-SUBSCRIPT               PIC 9(05) COMP-3 VALUE 0.     00011700
011800 01  WS-MASTER-TABLE.                                             00011800
011900     05  WS-MST-ENTRY OCCURS 0 TO 8000 TIMES                      CL*04   
012000                 DEPENDING ON WS-MASTER-COUNT.                    00012000
012100         10  WS-MST-EVENT-ID        PIC X(20).                    00012100
012200         10  WS-MST-EVENT-TIME      PIC 9(14).                    00012200
012300         10  WS-MST-RECEIVED-TIME   PIC 9(14).                    00012300
012400         10  WS-MST-MACHINE-ID      PIC X(10).                    00012400
012500         10  WS-MST-DURATION-MS     PIC 9(09).                    00012500
012600         10  WS-MST-DEFECT-COUNT    PIC S9(05).                   00012600
012700         10  WS-MST-LINE-ID         PIC X(10).                    00012700
012800         10  WS-MST-FACTORY-ID      PIC X(10).                    00012800
012900         10  WS-MST-VERSION         PIC 9(05).                    00012900
013000*                                                                *00013000
013100*    DIAGNOSTIC PACKED-TO-DISPLAY VIEW OF THE 3 SEARCH COUNTERS * 00013100
013200*    ABOVE, SHOWN BY 950-DIAGNOSTIC-DUMP WHEN UPSI-0 IS ON.     * 00013200
013300 01  WS-SEARCH-COUNTERS.                                          00013300
013400     05  WS-SRCH-MASTER-COUNT       PIC 9(05) COMP-3.             00013400
013500     05  WS-SRCH-FOUND-INDEX        PIC 9(05) COMP-3.             00013500
013600 01  WS-SEARCH-COUNTERS-X REDEFINES                               00013600
013700             WS-SEARCH-COUNTERS   PIC X(06).                      00013700
013800*                                                                *00013800
013900*    BATCH-RESULT COUNTERS - PRINTED ON SECTION 1 OF THE REPORT.* 00013900
014000*    WS-REJECTED-COUNT DOUBLES AS THE SUBSCRIPT LIMIT FOR THE    *00014000
014100*    REJECTED-EVENT WORK TABLE BELOW, SO IT MUST BE DEFINED      *00014100
014200*    HERE, AHEAD OF THAT TABLE'S OCCURS DEPENDING ON.            *00014200
014300 01  WS-BATCH-TOTALS.                                             00014300
014400     05  WS-ACCEPTED-COUNT          PIC 9(07) COMP-3 VALUE 0.     00014400
014500     05  WS-DEDUPED-COUNT           PIC 9(07) COMP-3 VALUE 0.     00014500
014600     05  WS-UPDATED-COUNT           PIC 9(07) COMP-3 VALUE 0.     00014600
014700     05  WS-REJECTED-COUNT          PIC 9(07) COMP-3 VALUE 0.     00014700
014800 01  WS-BATCH-TOTALS-X REDEFINES WS-BATCH-TOTALS PIC X(16).       00014800
014900*                                                                *00014900
015000*    REJECTED-EVENT WORK TABLE - BUFFERS THE DETAIL LINES UNTIL * 00015000
015100*    800-WRITE-BATCH-SUMMARY CAN PRINT THEM AFTER THE TOTALS.   * 00015100
015200 01  WS-REJ-TABLE.                                                00015200
015300     05  WS-REJ-ENTRY OCCURS 0 TO 8000 TIMES                      CL*04   
015400                 DEPENDING ON WS-REJECTED-COUNT.                  00015400
015500         10  WS-REJ-EVENT-ID        PIC X(20).                    00015500
015600         10  WS-REJ-REASON-CODE     PIC X(20).                    00015600
015700         10  WS-REJ-REASON-MESSAGE  PIC X(60).                    00015700
015800*                                                                *00015800
015900*    VALIDATION SUBPROGRAM LINKAGE WORK AREAS.                  * 00015900
016000 01  WS-REASON-CODE                 PIC X(20).                    00016000
016100 01  WS-REASON-MESSAGE              PIC X(60).                    00016100
016200*                                                                *00016200
016300*    REPORT LINES - SECTION 1, BATCH INGESTION SUMMARY.         * 00016300
016400 01  RPT-BATCH-HEADER1.                                           00016400
016500     05  FILLER PIC X(52) VALUE                                   00016500
016600             'MACHINE EVENT STORE - NIGHTLY QUALITY BATCH REPORT'.00016600
016700     05  FILLER PIC X(10) VALUE '  RUN DATE'.                     00016700
016800     05  RPT-RUN-MM                 PIC 99.                       00016800
016900     05  FILLER                     PIC X VALUE '/'.              00016900
017000     05  RPT-RUN-DD                 PIC 99.                       00017000
017100     05  FILLER                     PIC X VALUE '/'.              00017100
017200     05  RPT-RUN-YYYY               PIC 9(04).                    00017200
017300     05  FILLER                     PIC X(60) VALUE SPACES.       00017300
017400 01  RPT-SECTION-TITLE.                                           00017400
017500     05  RPT-SECT-TITLE-TEXT        PIC X(45).                    00017500
017600     05  FILLER                     PIC X(87) VALUE SPACES.       00017600
017700 01  RPT-S1-COLUMN-HDRS.                                          00017700
017800     05  FILLER                     PIC X(02) VALUE SPACES.       00017800
017900     05  FILLER                     PIC X(20) VALUE 'EVENT-ID'.   00017900
018000     05  FILLER                     PIC X(02) VALUE SPACES.       00018000
018100     05  FILLER                     PIC X(20) VALUE 'REASON CODE'.00018100
018200     05  FILLER                     PIC X(02) VALUE SPACES.       00018200
018300     05  FILLER                     PIC X(60)                     00018300
018400             VALUE 'REASON MESSAGE'.                              00018400
018500     05  FILLER                     PIC X(26) VALUE SPACES.       00018500
018600 01  RPT-BATCH-DETAIL.                                            00018600
018700     05  RPT-BATCH-LABEL            PIC X(20).                    00018700
018800     05  FILLER                     PIC X(04) VALUE SPACES.       00018800
018900     05  RPT-BATCH-COUNT            PIC Z,ZZZ,ZZ9.                00018900
019000     05  FILLER                     PIC X(99) VALUE SPACES.       00019000
019100 01  RPT-REJECTION-DETAIL.                                        00019100
019200     05  FILLER                     PIC X(02) VALUE SPACES.       00019200
019300     05  RPT-REJ-EVENT-ID           PIC X(20).                    00019300
019400     05  FILLER                     PIC X(02) VALUE SPACES.       00019400
019500     05  RPT-REJ-REASON-CODE        PIC X(20).                    00019500
019600     05  FILLER                     PIC X(02) VALUE SPACES.       00019600
019700     05  RPT-REJ-REASON-MSG         PIC X(60).                    00019700
019800     05  FILLER                     PIC X(26) VALUE SPACES.       00019800
019900******************************************************************00019900
020000 PROCEDURE DIVISION.                                              00020000
020100******************************************************************00020100
020200 000-MAIN.                                                        00020200
020300     PERFORM 750-GET-RUN-TIMESTAMP THRU 750-EXIT.                 00020300
020400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00020400
020500     PERFORM 780-INIT-REPORT THRU 780-EXIT.                       00020500
020600     PERFORM 710-READ-EVENTS-FILE THRU 710-EXIT.                  00020600
020700     PERFORM 100-PROCESS-EVENT-RECORD THRU 100-EXIT               00020700
020800             UNTIL WS-EVENTS-EOF = 'Y'.                           00020800
020900     PERFORM 770-WRITE-MASTER-FILE THRU 770-EXIT.                 00020900
021000     PERFORM 800-WRITE-BATCH-SUMMARY THRU 800-EXIT.               00021000
021100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00021100
021200     GOBACK.                                                      00021200
021300 100-PROCESS-EVENT-RECORD.                                        00021300
021400     MOVE WS-RUN-TIMESTAMP TO EVI-RECEIVED-TIME.                  00021400
021500     CALL 'MEVVAL1' USING EVI-REC, WS-RUN-TIMESTAMP,              00021500
021600             WS-VAL-OK, WS-REASON-CODE, WS-REASON-MESSAGE.        00021600
021700     IF WS-VAL-OK = 'N'                                           00021700
021800         PERFORM 210-RECORD-REJECTION THRU 210-EXIT               00021800
021900     ELSE                                                         00021900
022000         PERFORM 220-LOOKUP-MASTER-TABLE THRU 220-EXIT            00022000
022100         PERFORM 230-APPLY-DEDUPE-RULE THRU 230-EXIT              00022100
022200     END-IF.                                                      00022200
022300     IF WS-DIAG-SWITCH-ON                                         00022300
022400         PERFORM 950-DIAGNOSTIC-DUMP THRU 950-EXIT                00022400
022500     END-IF.                                                      00022500
022600     PERFORM 710-READ-EVENTS-FILE THRU 710-EXIT.                  00022600
022700 100-EXIT.                                                        00022700
022800     EXIT.                                                        00022800
022900 210-RECORD-REJECTION.                                            00022900
023000     ADD 1 TO WS-REJECTED-COUNT.                                  00023000
023100     MOVE EVI-EVENT-ID    TO WS-REJ-EVENT-ID(WS-REJECTED-COUNT).  00023100
023200     MOVE WS-REASON-CODE                                          00023200
023300              TO WS-REJ-REASON-CODE(WS-REJECTED-COUNT).           00023300
023400     MOVE WS-REASON-MESSAGE                                       00023400
023500                  TO WS-REJ-REASON-MESSAGE(WS-REJECTED-COUNT).    00023500
023600     MOVE EVI-EVENT-ID    TO REJ-EVENT-ID.                        00023600
023700     MOVE WS-REASON-CODE  TO REJ-REASON-CODE.                     00023700
023800     MOVE WS-REASON-MESSAGE TO REJ-REASON-MESSAGE.                00023800
023900     WRITE REJ-REC.                                               00023900
024000 210-EXIT.                                                        00024000
024100     EXIT.                                                        00024100
024200*        STRAIGHT LINE SCAN OF THE MASTER TABLE FOR A MATCHING  * 00024200
024300*        EVENT-ID.  WS-MST-FOUND-INDEX STAYS 0 WHEN NOT FOUND.  * 00024300
024400 220-LOOKUP-MASTER-TABLE.                                         00024400
024500     MOVE 0 TO WS-MST-FOUND-INDEX.                                00024500
024600     PERFORM 225-SCAN-MASTER-TABLE THRU 225-EXIT                  00024600
024700             VARYING WS-MST-SUBSCRIPT FROM 1 BY 1                 00024700
024800             UNTIL WS-MST-SUBSCRIPT > WS-MASTER-COUNT             00024800
024900                OR WS-MST-FOUND-INDEX NOT = 0.                    00024900
025000 220-EXIT.                                                        00025000
025100     EXIT.                                                        00025100
025200 225-SCAN-MASTER-TABLE.                                           00025200
025300     IF WS-MST-EVENT-ID(WS-MST-SUBSCRIPT) = EVI-EVENT-ID          00025300
025400         MOVE WS-MST-SUBSCRIPT TO WS-MST-FOUND-INDEX              00025400
025500     END-IF.                                                      00025500
025600 225-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
025800 230-APPLY-DEDUPE-RULE.                                           00025800
025900     IF WS-MST-FOUND-INDEX = 0                                    00025900
026000         PERFORM 240-INSERT-NEW-EVENT THRU 240-EXIT               00026000
026100     ELSE                                                         00026100
026200         PERFORM 250-COMPARE-PAYLOAD THRU 250-EXIT                00026200
026300         IF WS-PAYLOAD-IDENTICAL = 'Y'                            00026300
026400             ADD 1 TO WS-DEDUPED-COUNT                            00026400
026500         ELSE                                                     00026500
026600             IF EVI-RECEIVED-TIME >                               00026600
026700                     WS-MST-RECEIVED-TIME(WS-MST-FOUND-INDEX)     00026700
026800                 PERFORM 260-UPDATE-EXISTING-EVENT THRU 260-EXIT  00026800
026900                 ADD 1 TO WS-UPDATED-COUNT                        00026900
027000             ELSE                                                 00027000
027100                 ADD 1 TO WS-DEDUPED-COUNT                        00027100
027200             END-IF                                               00027200
027300         END-IF                                                   00027300
027400     END-IF.                                                      00027400
027500 230-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700 240-INSERT-NEW-EVENT.                                            00027700
027800     ADD 1 TO WS-MASTER-COUNT.                                    00027800
027900     MOVE EVI-EVENT-ID      TO WS-MST-EVENT-ID(WS-MASTER-COUNT).  00027900
028000     MOVE EVI-EVENT-TIME    TO WS-MST-EVENT-TIME(WS-MASTER-COUNT).00028000
028100     MOVE EVI-RECEIVED-TIME                                       00028100
028200                    TO WS-MST-RECEIVED-TIME(WS-MASTER-COUNT).     00028200
028300     MOVE EVI-MACHINE-ID    TO WS-MST-MACHINE-ID(WS-MASTER-COUNT).00028300
028400     MOVE EVI-DURATION-MS                                         00028400
028500                    TO WS-MST-DURATION-MS(WS-MASTER-COUNT).       00028500
028600     MOVE EVI-DEFECT-COUNT                                        00028600
028700                    TO WS-MST-DEFECT-COUNT(WS-MASTER-COUNT).      00028700
028800     MOVE EVI-LINE-ID       TO WS-MST-LINE-ID(WS-MASTER-COUNT).   00028800
028900     MOVE EVI-FACTORY-ID    TO WS-MST-FACTORY-ID(WS-MASTER-COUNT).00028900
029000     MOVE 0                 TO WS-MST-VERSION(WS-MASTER-COUNT).   00029000
029100     ADD 1 TO WS-ACCEPTED-COUNT.                                  00029100
029200 240-EXIT.                                                        00029200
029300     EXIT.                                                        00029300
029400*        FIELDS COMPARED HERE ARE THE FULL PAYLOAD EXCLUDING     *00029400
029500*        RECEIVED-TIME AND VERSION, PER THE 04/02/99 CHANGE.     *00029500
029600 250-COMPARE-PAYLOAD.                                             00029600
029700     MOVE 'Y' TO WS-PAYLOAD-IDENTICAL.                            00029700
029800     IF EVI-EVENT-TIME NOT =                                      00029800
029900             WS-MST-EVENT-TIME(WS-MST-FOUND-INDEX)                00029900
030000        OR EVI-MACHINE-ID NOT =                                   00030000
030100             WS-MST-MACHINE-ID(WS-MST-FOUND-INDEX)                00030100
030200        OR EVI-DURATION-MS NOT =                                  00030200
030300             WS-MST-DURATION-MS(WS-MST-FOUND-INDEX)               00030300
030400        OR EVI-DEFECT-COUNT NOT =                                 00030400
030500             WS-MST-DEFECT-COUNT(WS-MST-FOUND-INDEX)              00030500
030600        OR EVI-LINE-ID NOT =                                      00030600
030700             WS-MST-LINE-ID(WS-MST-FOUND-INDEX)                   00030700
030800        OR EVI-FACTORY-ID NOT =                                   00030800
030900             WS-MST-FACTORY-ID(WS-MST-FOUND-INDEX)                00030900
031000         MOVE 'N' TO WS-PAYLOAD-IDENTICAL                         00031000
031100     END-IF.                                                      00031100
031200 250-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400 260-UPDATE-EXISTING-EVENT.                                       00031400
031500     MOVE EVI-EVENT-TIME                                          00031500
031600             TO WS-MST-EVENT-TIME(WS-MST-FOUND-INDEX).            00031600
031700     MOVE EVI-RECEIVED-TIME                                       00031700
031800                    TO WS-MST-RECEIVED-TIME(WS-MST-FOUND-INDEX).  00031800
031900     MOVE EVI-MACHINE-ID                                          00031900
032000                    TO WS-MST-MACHINE-ID(WS-MST-FOUND-INDEX).     00032000
032100     MOVE EVI-DURATION-MS                                         00032100
032200                    TO WS-MST-DURATION-MS(WS-MST-FOUND-INDEX).    00032200
032300     MOVE EVI-DEFECT-COUNT                                        00032300
032400                    TO WS-MST-DEFECT-COUNT(WS-MST-FOUND-INDEX).   00032400
032500     MOVE EVI-LINE-ID                                             00032500
032600                    TO WS-MST-LINE-ID(WS-MST-FOUND-INDEX).        00032600
032700     MOVE EVI-FACTORY-ID                                          00032700
032800                    TO WS-MST-FACTORY-ID(WS-MST-FOUND-INDEX).     00032800
032900     ADD 1 TO WS-MST-VERSION(WS-MST-FOUND-INDEX).                 00032900
033000 260-EXIT.                                                        00033000
033100     EXIT.                                                        00033100
033200 700-OPEN-FILES.                                                  00033200
033300     OPEN INPUT   EVENTS-IN                                       00033300
033400          OUTPUT  REJECTS-OUT                                     00033400
033500                  REPORT-OUT.                                     00033500
033600     IF WS-EVENTS-IN-STATUS NOT = '00'                            00033600
033700         DISPLAY 'MEVBAT1 - ERROR OPENING EVENTS-IN. RC: '        00033700
033800                 WS-EVENTS-IN-STATUS                              00033800
033900         DISPLAY 'MEVBAT1 - TERMINATING DUE TO FILE ERROR'        00033900
034000         MOVE 16 TO RETURN-CODE                                   00034000
034100         MOVE 'Y' TO WS-EVENTS-EOF                                00034100
034200     END-IF.                                                      00034200
034300 700-EXIT.                                                        00034300
034400     EXIT.                                                        00034400
034500 710-READ-EVENTS-FILE.                                            00034500
034600     READ EVENTS-IN                                               00034600
034700         AT END MOVE 'Y' TO WS-EVENTS-EOF.                        00034700
034800     EVALUATE WS-EVENTS-IN-STATUS                                 00034800
034900        WHEN '00'                                                 00034900
035000             CONTINUE                                             00035000
035100        WHEN '10'                                                 00035100
035200             MOVE 'Y' TO WS-EVENTS-EOF                            00035200
035300        WHEN OTHER                                                00035300
035400             DISPLAY 'MEVBAT1 - EVENTS-IN READ ERROR. RC: '       00035400
035500                     WS-EVENTS-IN-STATUS                          00035500
035600             MOVE 'Y' TO WS-EVENTS-EOF                            00035600
035700     END-EVALUATE.                                                00035700
035800 710-EXIT.                                                        00035800
035900     EXIT.                                                        00035900
036000 750-GET-RUN-TIMESTAMP.                                           00036000
036100     ACCEPT WS-RUN-DATE-TIME FROM DATE YYYYMMDD.                  00036100
036200     ACCEPT WS-RAW-TIME FROM TIME.                                00036200
036300     MOVE WS-RAW-HOUR   TO WS-RUN-HOUR.                           00036300
036400     MOVE WS-RAW-MINUTE TO WS-RUN-MINUTE.                         00036400
036500     MOVE WS-RAW-SECOND TO WS-RUN-SECOND.                         00036500
036600 750-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800 770-WRITE-MASTER-FILE.                                           00036800
036900     OPEN OUTPUT EVENT-MASTER.                                    00036900
037000     IF WS-EVENT-MST-STATUS NOT = '00'                            00037000
037100         DISPLAY 'MEVBAT1 - ERROR OPENING EVENT-MASTER. RC: '     00037100
037200                 WS-EVENT-MST-STATUS                              00037200
037300     ELSE                                                         00037300
037400         PERFORM 775-WRITE-MASTER-RECORD THRU 775-EXIT            00037400
037500                 VARYING WS-MST-SUBSCRIPT FROM 1 BY 1             00037500
037600                 UNTIL WS-MST-SUBSCRIPT > WS-MASTER-COUNT         00037600
037700     END-IF.                                                      00037700
037800     CLOSE EVENT-MASTER.                                          00037800
037900 770-EXIT.                                                        00037900
038000     EXIT.                                                        00038000
038100 775-WRITE-MASTER-RECORD.                                         00038100
038200     MOVE WS-MST-EVENT-ID(WS-MST-SUBSCRIPT)      TO EVM-EVENT-ID. 00038200
038300     MOVE WS-MST-EVENT-TIME(WS-MST-SUBSCRIPT)                     00038300
038400                                          TO EVM-EVENT-TIME.      00038400
038500     MOVE WS-MST-RECEIVED-TIME(WS-MST-SUBSCRIPT)                  00038500
038600                                          TO EVM-RECEIVED-TIME.   00038600
038700     MOVE WS-MST-MACHINE-ID(WS-MST-SUBSCRIPT)                     00038700
038800                                          TO EVM-MACHINE-ID.      00038800
038900     MOVE WS-MST-DURATION-MS(WS-MST-SUBSCRIPT)                    00038900
039000                                          TO EVM-DURATION-MS.     00039000
039100     MOVE WS-MST-DEFECT-COUNT(WS-MST-SUBSCRIPT)                   00039100
039200                                          TO EVM-DEFECT-COUNT.    00039200
039300     MOVE WS-MST-LINE-ID(WS-MST-SUBSCRIPT)       TO EVM-LINE-ID.  00039300
039400     MOVE WS-MST-FACTORY-ID(WS-MST-SUBSCRIPT)                     00039400
039500                                          TO EVM-FACTORY-ID.      00039500
039600     MOVE WS-MST-VERSION(WS-MST-SUBSCRIPT)       TO EVM-VERSION.  00039600
039700     WRITE EVM-REC.                                               00039700
039800 775-EXIT.                                                        00039800
039900     EXIT.                                                        00039900
040000 790-CLOSE-FILES.                                                 00040000
040100     CLOSE EVENTS-IN.                                             00040100
040200     CLOSE REJECTS-OUT.                                           00040200
040300     CLOSE REPORT-OUT.                                            00040300
040400 790-EXIT.                                                        00040400
040500     EXIT.                                                        00040500
040600 780-INIT-REPORT.                                                 00040600
040700     MOVE WS-RUN-MONTH TO RPT-RUN-MM.                             00040700
040800     MOVE WS-RUN-DAY   TO RPT-RUN-DD.                             00040800
040900     MOVE WS-RUN-YEAR  TO RPT-RUN-YYYY.                           00040900
041000     WRITE REPORT-RECORD FROM RPT-BATCH-HEADER1 AFTER PAGE.       00041000
041100     MOVE 'SECTION 1 - BATCH INGESTION SUMMARY'                   00041100
041200                                   TO RPT-SECT-TITLE-TEXT.        00041200
041300     WRITE REPORT-RECORD FROM RPT-SECTION-TITLE AFTER 2.          00041300
041400 780-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600 800-WRITE-BATCH-SUMMARY.                                         00041600
041700     MOVE 'ACCEPTED EVENTS:'    TO RPT-BATCH-LABEL.               00041700
041800     MOVE WS-ACCEPTED-COUNT     TO RPT-BATCH-COUNT.               00041800
041900     WRITE REPORT-RECORD FROM RPT-BATCH-DETAIL AFTER 2.           00041900
042000     MOVE 'DEDUPED EVENTS:'     TO RPT-BATCH-LABEL.               00042000
042100     MOVE WS-DEDUPED-COUNT      TO RPT-BATCH-COUNT.               00042100
042200     WRITE REPORT-RECORD FROM RPT-BATCH-DETAIL AFTER 1.           00042200
042300     MOVE 'UPDATED EVENTS:'     TO RPT-BATCH-LABEL.               00042300
042400     MOVE WS-UPDATED-COUNT      TO RPT-BATCH-COUNT.               00042400
042500     WRITE REPORT-RECORD FROM RPT-BATCH-DETAIL AFTER 1.           00042500
042600     MOVE 'REJECTED EVENTS:'    TO RPT-BATCH-LABEL.               00042600
042700     MOVE WS-REJECTED-COUNT     TO RPT-BATCH-COUNT.               00042700
042800     WRITE REPORT-RECORD FROM RPT-BATCH-DETAIL AFTER 1.           00042800
042900     IF WS-REJECTED-COUNT > 0                                     00042900
043000         WRITE REPORT-RECORD FROM RPT-S1-COLUMN-HDRS AFTER 2      00043000
043100         PERFORM 810-WRITE-REJECTION-LINE THRU 810-EXIT           00043100
043200                 VARYING WS-REJ-SUBSCRIPT FROM 1 BY 1             00043200
043300                 UNTIL WS-REJ-SUBSCRIPT > WS-REJECTED-COUNT       00043300
043400     END-IF.                                                      00043400
043500 800-EXIT.                                                        00043500
043600     EXIT.                                                        00043600
043700 810-WRITE-REJECTION-LINE.                                        00043700
043800     MOVE WS-REJ-EVENT-ID(WS-REJ-SUBSCRIPT)                       00043800
043900                                     TO RPT-REJ-EVENT-ID.         00043900
044000     MOVE WS-REJ-REASON-CODE(WS-REJ-SUBSCRIPT)                    00044000
044100                                     TO RPT-REJ-REASON-CODE.      00044100
044200     MOVE WS-REJ-REASON-MESSAGE(WS-REJ-SUBSCRIPT)                 00044200
044300                                     TO RPT-REJ-REASON-MSG.       00044300
044400     WRITE REPORT-RECORD FROM RPT-REJECTION-DETAIL AFTER 1.       00044400
044500 810-EXIT.                                                        00044500
044600     EXIT.                                                        00044600
044700 950-DIAGNOSTIC-DUMP.                                             00044700
044800     MOVE WS-MASTER-COUNT TO WS-SRCH-MASTER-COUNT.                00044800
044900     MOVE WS-MST-FOUND-INDEX TO WS-SRCH-FOUND-INDEX.              00044900
045000     DISPLAY 'MEVBAT1 - SEARCH COUNTERS (X) = '                   00045000
045100             WS-SEARCH-COUNTERS-X.                                00045100
045200     DISPLAY 'MEVBAT1 - BATCH TOTALS (X)    = '                   00045200
045300             WS-BATCH-TOTALS-X.                                   00045300
045400 950-EXIT.                                                        00045400
045500     EXIT.                                                        00045500
