000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  MEVSRT1.                                            00000300
000400 AUTHOR. RAJIV J THOMAS.                                          00000400
000500 INSTALLATION. PLANT QUALITY SYSTEMS - THIRD SHIFT.               00000500
000600 DATE-WRITTEN. 11/09/98.                                          00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                *00000900
001000*    IN-MEMORY INSERTION SORT OF THE TOP-DEFECT-LINES WORK       *00001000
001100*    TABLE BUILT BY MEVSTA1, DESCENDING ON DEFECTS PERCENT.      *00001100
001200*    LIFTED FROM THE OLD ADSORT NUMBER-ARRAY ROUTINE AND         *00001200
001300*    RE-CAST OVER A 4 FIELD GROUP ENTRY SO THE LINE ID AND       *00001300
001400*    COUNTS RIDE ALONG WITH THE PERCENT DURING THE SORT.         *00001400
001500*                                                                *00001500
001600*    CHANGE LOG                                                 * 00001600
001700*    ----------                                                 * 00001700
001800*    11/09/98  RJT  ORIGINAL - BUILT FOR THE TOP DEFECT LINES    *00001800
001900*                   REPORT REQUESTED BY PLANT ENGINEERING.       *00001900
002000*    11/16/98  RJT  THE OLD ADSORT ROUTINE THIS WAS COPIED FROM  *CL*01   
002100*                   STARTS ITS PASS AT ENTRY 3 STEPPING BY 2 -   *CL*01   
002200*                   A LATENT BUG THAT SKIPPED EVERY OTHER ENTRY. *CL*01   
002300*                   THIS VERSION STARTS AT 2 AND STEPS BY 1.     *CL*01   
002400*    04/10/00  RJT  LINE COUNT ON THE STAMPING FLOOR PASSED 500  *CL*02   
002500*                   DISTINCT LINE IDS WHEN THE NEW WELD CELL WAS *CL*02   
002600*                   ADDED - RAISED LK-LINE-TABLE TO 1000 ENTRIES *CL*02   
002700*                   TO MATCH MEVSTA1'S WS-LINE-TABLE (SEE ITS    *CL*02   
002800*                   CL*07).                                      *CL*02   
002900*                                                                *00002900
003000 ENVIRONMENT DIVISION.                                            00003000
003100 CONFIGURATION SECTION.                                           00003100
003200 SOURCE-COMPUTER. IBM-390.                                        00003200
003300 OBJECT-COMPUTER. IBM-390.                                        00003300
003400 SPECIAL-NAMES.                                                   00003400
003500     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON.                       00003500
003600 DATA DIVISION.                                                   00003600
003700 WORKING-STORAGE SECTION.                                         00003700
003800*                                                                *00003800
003900 01  WS-SORT-SUBSCRIPTS.                                          00003900
004000     05  WS-MOVE-FROM            PIC S9(04) COMP.                 00004000
004100     05  WS-INSERT-TO            PIC S9(04) COMP.                 00004100
004200*                                                                *00004200
004300*    DIAGNOSTIC VIEW OF BOTH SUBSCRIPTS TOGETHER FOR THE PASS    *00004300
004400*    TRACE IN 950-DIAGNOSTIC-DUMP.                               *00004400
004500 01  WS-SORT-SUBSCRIPTS-X REDEFINES WS-SORT-SUBSCRIPTS PIC X(08). 00004500
004600*                                                                *00004600
004700*    HOLDING AREA FOR THE ENTRY BEING INSERTED - CARRIES ALL 4   *00004700
004800*    FIELDS OF THE TABLE ENTRY AS ONE UNIT WHILE EARLIER, LOWER  *00004800
004900*    RANKED ENTRIES ARE SHIFTED UP ONE SLOT.                     *00004900
005000 01  WS-INSERT-ITEM.                                              00005000
005100     05  WS-INSERT-LINE-ID       PIC X(10).                       00005100
005200     05  WS-INSERT-EVENT-COUNT   PIC 9(09) COMP-3.                00005200
005300     05  WS-INSERT-TOTAL-DEFECTS PIC 9(09) COMP-3.                00005300
005400     05  WS-INSERT-PERCENT       PIC 9(07)V99 COMP-3.             00005400
005500 01  WS-INSERT-PERCENT-X REDEFINES WS-INSERT-PERCENT PIC X(05).   00005500
005600*                                                                *00005600
005700 LINKAGE SECTION.                                                 00005700
005800 01  LK-ARRAY-SIZE               PIC S9(04) COMP.                 00005800
005900 01  LK-LINE-TABLE.                                               00005900
006000     05  LK-LINE-ENTRY OCCURS 0 TO 1000 TIMES                     CL*02   
006100                 DEPENDING ON LK-ARRAY-SIZE.                      00006100
006200         10  LK-LINE-ID          PIC X(10).                       00006200
006300         10  LK-LINE-EVENT-COUNT PIC 9(09) COMP-3.                00006300
006400         10  LK-LINE-TOTAL-DEFECTS PIC 9(09) COMP-3.              00006400
006500         10  LK-LINE-PERCENT     PIC 9(07)V99 COMP-3.             00006500
006600         10  LK-LINE-PERCENT-X REDEFINES                          00006600
006700                 LK-LINE-PERCENT     PIC X(05).                   00006700
006800******************************************************************00006800
006900 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-LINE-TABLE.           00006900
007000******************************************************************00007000
007100 000-MAIN.                                                        00007100
007200     PERFORM 100-INSERTION-SORT-PASS THRU 100-EXIT                00007200
007300             VARYING WS-MOVE-FROM FROM 2 BY 1                     00007300
007400             UNTIL WS-MOVE-FROM > LK-ARRAY-SIZE.                  00007400
007500     GOBACK.                                                      00007500
007600 100-INSERTION-SORT-PASS.                                         00007600
007700     MOVE LK-LINE-ID(WS-MOVE-FROM)                                00007700
007800                          TO WS-INSERT-LINE-ID.                   00007800
007900     MOVE LK-LINE-EVENT-COUNT(WS-MOVE-FROM)                       00007900
008000                          TO WS-INSERT-EVENT-COUNT.               00008000
008100     MOVE LK-LINE-TOTAL-DEFECTS(WS-MOVE-FROM)                     00008100
008200                          TO WS-INSERT-TOTAL-DEFECTS.             00008200
008300     MOVE LK-LINE-PERCENT(WS-MOVE-FROM)                           00008300
008400                          TO WS-INSERT-PERCENT.                   00008400
008500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00008500
008600*        WORK BACKWARDS THROUGH THE TABLE, FIND WHERE TO INSERT  *00008600
008700     PERFORM 110-SHIFT-ENTRIES-UP THRU 110-EXIT                   00008700
008800             UNTIL (LK-LINE-PERCENT(WS-INSERT-TO)                 00008800
008900                             >= WS-INSERT-PERCENT)                00008900
009000                OR (WS-INSERT-TO <= 0).                           00009000
009100*        INSERT THIS ENTRY INTO THE CORRECT SLOT                 *00009100
009200     MOVE WS-INSERT-LINE-ID                                       00009200
009300                     TO LK-LINE-ID(WS-INSERT-TO + 1).             00009300
009400     MOVE WS-INSERT-EVENT-COUNT                                   00009400
009500                     TO LK-LINE-EVENT-COUNT(WS-INSERT-TO + 1).    00009500
009600     MOVE WS-INSERT-TOTAL-DEFECTS                                 00009600
009700                     TO LK-LINE-TOTAL-DEFECTS(WS-INSERT-TO + 1).  00009700
009800     MOVE WS-INSERT-PERCENT                                       00009800
009900                     TO LK-LINE-PERCENT(WS-INSERT-TO + 1).        00009900
010000     IF WS-DIAG-SWITCH-ON                                         00010000
010100         PERFORM 950-DIAGNOSTIC-DUMP THRU 950-EXIT                00010100
010200     END-IF.                                                      00010200
010300 100-EXIT.                                                        00010300
010400     EXIT.                                                        00010400
010500 110-SHIFT-ENTRIES-UP.                                            00010500
010600     MOVE LK-LINE-ID(WS-INSERT-TO)                                00010600
010700                     TO LK-LINE-ID(WS-INSERT-TO + 1).             00010700
010800     MOVE LK-LINE-EVENT-COUNT(WS-INSERT-TO)                       00010800
010900                     TO LK-LINE-EVENT-COUNT(WS-INSERT-TO + 1).    00010900
011000     MOVE LK-LINE-TOTAL-DEFECTS(WS-INSERT-TO)                     00011000
011100                     TO LK-LINE-TOTAL-DEFECTS(WS-INSERT-TO + 1).  00011100
011200     MOVE LK-LINE-PERCENT(WS-INSERT-TO)                           00011200
011300                     TO LK-LINE-PERCENT(WS-INSERT-TO + 1).        00011300
011400     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00011400
011500 110-EXIT.                                                        00011500
011600     EXIT.                                                        00011600
011700 950-DIAGNOSTIC-DUMP.                                             00011700
011800     DISPLAY 'MEVSRT1 - SUBSCRIPTS (X)     = '                    00011800
011900             WS-SORT-SUBSCRIPTS-X.                                00011900
012000     DISPLAY 'MEVSRT1 - INSERT PERCENT (X) = '                    00012000
012100             WS-INSERT-PERCENT-X.                                 00012100
012200 950-EXIT.                                                        00012200
012300     EXIT.                                                        00012300
