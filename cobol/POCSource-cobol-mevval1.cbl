000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  MEVVAL1.                                            00000300
000400 AUTHOR. DENISE P STOUT.                                          00000400
000500 INSTALLATION. PLANT QUALITY SYSTEMS - THIRD SHIFT.               00000500
000600 DATE-WRITTEN. 02/09/94.                                          00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                *00000900
001000*    EDITS ONE INCOMING MACHINE EVENT.  CALLED ONCE PER RECORD   *00001000
001100*    BY MEVBAT1 BEFORE THE RECORD IS OFFERED TO THE EVENT        *00001100
001200*    MASTER.  SETS LK-VAL-OK AND, WHEN THE RECORD FAILS, MOVES   *00001200
001300*    A REASON CODE AND MESSAGE THE CALLER CAN WRITE STRAIGHT TO  *00001300
001400*    REJECTS-OUT.                                                *00001400
001500*                                                                *00001500
001600*    CHANGE LOG                                                 * 00001600
001700*    ----------                                                 * 00001700
001800*    02/09/94  DPS  ORIGINAL - PROTOTYPE FOR NIGHTLY QUALITY     *00001800
001900*                   BATCH REPLACING THE MANUAL DEFECT LOG.       *00001900
002000*    05/17/96  DPS  ADDED THE 6 HOUR DURATION CEILING - PRESS 4  *CL*01   
002100*                   RAN 9 HOURS STUCK AND FLOODED THE OLD LOG.   *CL*01   
002200*    11/03/98  RJT  Y2K REMEDIATION - EVENT-TIME AND THE RUN     *CL*02   
002300*                   TIMESTAMP WIDENED FROM 6 TO 14 DIGITS SO THE *CL*02   
002400*                   FUTURE-TIME EDIT COMPARES ON A FULL 4 DIGIT  *CL*02   
002500*                   YEAR.  NOW CALLS MEVDAT1 INSTEAD OF SUBTRACT-*CL*02   
002600*                   ING THE PACKED FIELDS DIRECTLY.              *CL*02   
002700*    04/02/99  RJT  UNKNOWN-DEFECT MARKER (-1) WAS BEING EDITED  *CL*03   
002800*                   AS A MISSING FIELD.  EXCLUDED IT FROM THE    *CL*03   
002900*                   REQUIRED-FIELD CHECK PER PLANT ENGINEERING.  *CL*03   
003000*    01/18/00  RJT  A PLC COMMS RETRY ON THE STAMPING LINE WAS   *CL*04   
003100*                   DROPPING DURATION-MS AND DEFECT-COUNT TO     *CL*04   
003200*                   SPACES INSTEAD OF ZEROS ON RESEND - BLANK    *CL*04   
003300*                   NUMERIC FIELDS SLID PAST THE REQUIRED-FIELD  *CL*04   
003400*                   CHECK AND ABENDED THE MASTER LOAD ON A BAD   *CL*04   
003500*                   SIGN.  ADDED NOT NUMERIC TESTS FOR BOTH -    *CL*04   
003600*                   THE -1 UNKNOWN-DEFECT MARKER STILL PASSES.   *CL*04   
003700*                                                                *00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON.                       00004300
004400 DATA DIVISION.                                                   00004400
004500 WORKING-STORAGE SECTION.                                         00004500
004600*                                                                *00004600
004700 77  WS-EVENT-SECONDS            PIC S9(11) COMP-3 VALUE 0.       00004700
004800 77  WS-RUN-SECONDS              PIC S9(11) COMP-3 VALUE 0.       00004800
004900 77  WS-SECONDS-AHEAD            PIC S9(11) COMP-3 VALUE 0.       00004900
005000*                                                                *00005000
005100*    6 HOUR DURATION CEILING AND 15 MINUTE FUTURE-TIME TOLERANCE,*00005100
005200*    CARRIED AS WORKING-STORAGE CONSTANTS PER PLANT ENGINEERING  *00005200
005300*    STANDARD - SEE REQUEST Q-1996-114 AND Q-1998-401.           *00005300
005400 01  WS-EDIT-LIMITS.                                              00005400
005500     05  WS-MAX-DURATION-MS      PIC 9(09) COMP-3                 00005500
005600                                 VALUE 21600000.                  00005600
005700     05  WS-MAX-FUTURE-SECONDS   PIC 9(05) COMP-3 VALUE 900.      00005700
005800*                                                                *00005800
005900*    DIAGNOSTIC PACKED-TO-DISPLAY VIEWS OF THE WORKING SECONDS   *00005900
006000*    FIELDS, DISPLAYED BY 950-DIAGNOSTIC-DUMP WHEN UPSI-0 IS ON. *00006000
006100 01  WS-SECONDS-AHEAD-X REDEFINES WS-SECONDS-AHEAD PIC X(06).     00006100
006200 01  WS-EVENT-SECONDS-X REDEFINES WS-EVENT-SECONDS PIC X(06).     00006200
006300*                                                                *00006300
006400*    RUN TIMESTAMP BROKEN OUT SO IT CAN BE PASSED TO MEVDAT1     *00006400
006500*    THE SAME WAY THE EVENT TIMESTAMP IS, AND SO THE DIAGNOSTIC  *00006500
006600*    DUMP CAN SHOW THE RUN DATE IN A READABLE FORM.              *00006600
006700 01  LK-RUN-TIME-N-COPY          PIC 9(14).                       00006700
006800 01  LK-RUN-TIME-BREAKDOWN REDEFINES LK-RUN-TIME-N-COPY.          00006800
006900     05  WS-RUN-YEAR             PIC 9(04).                       00006900
007000     05  WS-RUN-MONTH            PIC 9(02).                       00007000
007100     05  WS-RUN-DAY              PIC 9(02).                       00007100
007200     05  WS-RUN-HOUR             PIC 9(02).                       00007200
007300     05  WS-RUN-MINUTE           PIC 9(02).                       00007300
007400     05  WS-RUN-SECOND           PIC 9(02).                       00007400
007500 LINKAGE SECTION.                                                 00007500
007600 COPY MEVEVT REPLACING ==:TAG:== BY ==LK-IN==.                    00007600
007700 01  LK-RUN-TIMESTAMP            PIC 9(14).                       00007700
007800 01  LK-VAL-OK                   PIC X(01).                       00007800
007900     88  LK-VALIDATION-PASSED        VALUE 'Y'.                   00007900
008000     88  LK-VALIDATION-FAILED        VALUE 'N'.                   00008000
008100 01  LK-REASON-CODE               PIC X(20).                      00008100
008200 01  LK-REASON-MESSAGE            PIC X(60).                      00008200
008300******************************************************************00008300
008400 PROCEDURE DIVISION USING LK-IN-REC, LK-RUN-TIMESTAMP, LK-VAL-OK, 00008400
008500             LK-REASON-CODE, LK-REASON-MESSAGE.                   00008500
008600******************************************************************00008600
008700 000-MAIN.                                                        00008700
008800     SET LK-VALIDATION-PASSED TO TRUE.                            00008800
008900     MOVE SPACES TO LK-REASON-CODE.                               00008900
009000     MOVE SPACES TO LK-REASON-MESSAGE.                            00009000
009100     PERFORM 100-EDIT-REQUIRED-FIELDS THRU 100-EXIT.              00009100
009200     IF LK-VALIDATION-PASSED                                      00009200
009300         PERFORM 110-EDIT-DURATION THRU 110-EXIT                  00009300
009400     END-IF.                                                      00009400
009500     IF LK-VALIDATION-PASSED                                      00009500
009600         PERFORM 120-EDIT-FUTURE-TIME THRU 120-EXIT               00009600
009700     END-IF.                                                      00009700
009800     IF WS-DIAG-SWITCH-ON                                         00009800
009900         PERFORM 950-DIAGNOSTIC-DUMP THRU 950-EXIT                00009900
010000     END-IF.                                                      00010000
010100     GOBACK.                                                      00010100
010200 100-EDIT-REQUIRED-FIELDS.                                        00010200
010300     IF LK-IN-EVENT-ID = SPACES OR LOW-VALUES                     00010300
010400        OR LK-IN-EVENT-TIME = ZEROS                               00010400
010500        OR LK-IN-MACHINE-ID = SPACES OR LOW-VALUES                00010500
010600        OR LK-IN-DURATION-MS NOT NUMERIC                          CL*04   
010700        OR LK-IN-DEFECT-COUNT NOT NUMERIC                         CL*04   
010800        OR LK-IN-LINE-ID = SPACES OR LOW-VALUES                   00010800
010900        OR LK-IN-FACTORY-ID = SPACES OR LOW-VALUES                00010900
011000         SET LK-VALIDATION-FAILED TO TRUE                         00011000
011100         MOVE 'INVALID-PAYLOAD'   TO LK-REASON-CODE               00011100
011200         MOVE 'Invalid or incomplete event data'                  00011200
011300                                     TO LK-REASON-MESSAGE         00011300
011400     END-IF.                                                      00011400
011500 100-EXIT.                                                        00011500
011600     EXIT.                                                        00011600
011700 110-EDIT-DURATION.                                               00011700
011800     IF LK-IN-DURATION-MS > WS-MAX-DURATION-MS                    00011800
011900         SET LK-VALIDATION-FAILED TO TRUE                         00011900
012000         MOVE 'INVALID-DURATION'  TO LK-REASON-CODE               00012000
012100         MOVE 'Duration must be between 0 and 6 hours'            00012100
012200                                     TO LK-REASON-MESSAGE         00012200
012300     END-IF.                                                      00012300
012400 110-EXIT.                                                        00012400
012500     EXIT.                                                        00012500
012600 120-EDIT-FUTURE-TIME.                                            00012600
012700     CALL 'MEVDAT1' USING LK-IN-EVENT-TIME, WS-EVENT-SECONDS.     00012700
012800     MOVE LK-RUN-TIMESTAMP TO LK-RUN-TIME-N-COPY.                 00012800
012900     CALL 'MEVDAT1' USING LK-RUN-TIME-N-COPY, WS-RUN-SECONDS.     00012900
013000     COMPUTE WS-SECONDS-AHEAD = WS-EVENT-SECONDS - WS-RUN-SECONDS.00013000
013100     IF WS-SECONDS-AHEAD > WS-MAX-FUTURE-SECONDS                  00013100
013200         SET LK-VALIDATION-FAILED TO TRUE                         00013200
013300         MOVE 'FUTURE-EVENT-TIME' TO LK-REASON-CODE               00013300
013400         MOVE                                                     00013400
013500       'Event time cannot be more than 15 minutes in the future'  00013500
013600                                     TO LK-REASON-MESSAGE         00013600
013700     END-IF.                                                      00013700
013800 120-EXIT.                                                        00013800
013900     EXIT.                                                        00013900
014000 950-DIAGNOSTIC-DUMP.                                             00014000
014100     DISPLAY 'MEVVAL1 - SECONDS AHEAD (X) = ' WS-SECONDS-AHEAD-X. 00014100
014200     DISPLAY 'MEVVAL1 - EVENT SECONDS (X) = ' WS-EVENT-SECONDS-X. 00014200
014300     DISPLAY 'MEVVAL1 - RUN DATE          = ' WS-RUN-YEAR '/'     00014300
014400             WS-RUN-MONTH '/' WS-RUN-DAY.                         00014400
014500     DISPLAY 'MEVVAL1 - VALIDATION RESULT = ' LK-VAL-OK.          00014500
014600 950-EXIT.                                                        00014600
014700     EXIT.                                                        00014700
