000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  MEVDAT1.                                            00000300
000400 AUTHOR. DENISE P STOUT.                                          00000400
000500 INSTALLATION. PLANT QUALITY SYSTEMS - THIRD SHIFT.               00000500
000600 DATE-WRITTEN. 02/09/94.                                          00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900*                                                                *00000900
001000*    CONVERTS A 14 DIGIT EVENT TIMESTAMP (YYYYMMDDHHMMSS) INTO   *00001000
001100*    ELAPSED SECONDS SINCE 01/01/1900, SO THE CALLING PROGRAM    *00001100
001200*    CAN SUBTRACT TWO CALLS TO GET SECONDS BETWEEN TWO EVENTS.   *00001200
001300*    NO VENDOR DATE INTRINSICS USED - THIS RUNS ON THE OLD       *00001300
001400*    COMPILER ON THE PLANT FLOOR BOX, WHICH DOES NOT HAVE THEM.  *00001400
001500*                                                                *00001500
001600*    CALLED BY MEVVAL1 (FUTURE EVENT TIME EDIT) AND BY MEVSTA1   *00001600
001700*    (WINDOW-HOURS AND WINDOW FILTERING).                        *00001700
001800*                                                                *00001800
001900*    CHANGE LOG                                                 * 00001900
002000*    ----------                                                 * 00002000
002100*    02/09/94  DPS  ORIGINAL - PROTOTYPE FOR NIGHTLY QUALITY     *00002100
002200*                   BATCH REPLACING THE MANUAL DEFECT LOG.       *00002200
002300*    08/22/95  DPS  FIXED CENTURY BREAK IN LEAP YEAR TEST - ONLY *CL*01   
002400*                   TESTED MOD 4, MISSED THE MOD 100 EXCEPTION.  *CL*01   
002500*    11/03/98  RJT  Y2K REMEDIATION - LK-TIMESTAMP WAS 6 DIGITS  *CL*02   
002600*                   (YYMMDD) UP THROUGH THIS RELEASE. WIDENED TO *CL*02   
002700*                   14 DIGITS (YYYYMMDDHHMMSS) AND REBUILT THE   *CL*02   
002800*                   YEAR LOOP OFF A FULL 4 DIGIT YEAR THROUGHOUT.*CL*02   
002900*    03/30/99  RJT  UNIT TEST FOR Y2K SIGN-OFF PACKAGE - NO CODE *CL*03   
003000*                   CHANGE, RE-STAMPED FOR THE CERTIFICATION LOG.*CL*03   
003100*    03/01/00  RJT  CONFIRMED CORRECT ELAPSED-SECONDS OUTPUT     *CL*04   
003200*                   ACROSS THE Y2K ROLLOVER AND THE 02/29/2000   *CL*04   
003300*                   LEAP DAY IN PRODUCTION - NO CODE CHANGE,     *CL*04   
003400*                   CLOSING OUT REQUEST Q-1999-206.              *CL*04   
003500*                                                                *00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER. IBM-390.                                        00003800
003900 OBJECT-COMPUTER. IBM-390.                                        00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON.                       00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400*                                                                *00004400
004500 77  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.             00004500
004600     88  WS-YEAR-IS-LEAP             VALUE 'Y'.                   00004600
004700 77  WS-YEAR-SUB                 PIC 9(04) COMP VALUE 0.          00004700
004800 77  WS-MONTH-SUB                PIC 9(02) COMP VALUE 0.          00004800
004900 77  WS-LEAP-QUOTIENT            PIC 9(06) COMP VALUE 0.          00004900
005000*                                                                *00005000
005100 01  WS-LEAP-REMAINDERS.                                          00005100
005200     05  WS-LEAP-REMAINDER-4     PIC 9(02) COMP-3 VALUE 0.        00005200
005300     05  WS-LEAP-REMAINDER-100   PIC 9(02) COMP-3 VALUE 0.        00005300
005400     05  WS-LEAP-REMAINDER-400   PIC 9(03) COMP-3 VALUE 0.        00005400
005500*                                                                *00005500
005600 01  WS-WORK-TOTALS.                                              00005600
005700     05  WS-TOTAL-DAYS           PIC S9(9) COMP-3 VALUE 0.        00005700
005800     05  WS-TOTAL-SECONDS        PIC S9(11) COMP-3 VALUE 0.       00005800
005900*                                                                *00005900
006000*    DIAGNOSTIC VIEW OF THE ELAPSED DAY COUNT - DISPLAYED BY     *00006000
006100*    950-DIAGNOSTIC-DUMP WHEN UPSI-0 IS SET ON AT THE OPERATOR   *00006100
006200*    CONSOLE FOR A SUSPECT-DATE ABEND INVESTIGATION.             *00006200
006300 01  WS-TOTAL-DAYS-X REDEFINES WS-TOTAL-DAYS  PIC X(05).          00006300
006400*                                                                *00006400
006500*    UPSI-0 ON THE OPERATOR CONSOLE TURNS ON THE DIAGNOSTIC      *00006500
006600*    DUMP BELOW FOR A SUSPECT-DATE ABEND INVESTIGATION.          *00006600
006700*                                                                *00006700
006800*    STANDARD DAYS-PER-MONTH TABLE, BUILT AS FILLER VALUES AND   *00006800
006900*    REDEFINED AS AN OCCURS TABLE - FEBRUARY IS CARRIED AS 28    *00006900
007000*    HERE AND BUMPED TO 29 IN 300-ACCUMULATE-MONTH-DAYS WHEN THE *00007000
007100*    EVENT YEAR TESTS LEAP.                                      *00007100
007200 01  WS-DIM-VALUES.                                               00007200
007300     05  FILLER                  PIC 9(02) VALUE 31.              00007300
007400     05  FILLER                  PIC 9(02) VALUE 28.              00007400
007500     05  FILLER                  PIC 9(02) VALUE 31.              00007500
007600     05  FILLER                  PIC 9(02) VALUE 30.              00007600
007700     05  FILLER                  PIC 9(02) VALUE 31.              00007700
007800     05  FILLER                  PIC 9(02) VALUE 30.              00007800
007900     05  FILLER                  PIC 9(02) VALUE 31.              00007900
008000     05  FILLER                  PIC 9(02) VALUE 31.              00008000
008100     05  FILLER                  PIC 9(02) VALUE 30.              00008100
008200     05  FILLER                  PIC 9(02) VALUE 31.              00008200
008300     05  FILLER                  PIC 9(02) VALUE 30.              00008300
008400     05  FILLER                  PIC 9(02) VALUE 31.              00008400
008500 01  WS-DIM-TABLE REDEFINES WS-DIM-VALUES.                        00008500
008600     05  WS-DIM-MONTH            PIC 9(02) OCCURS 12 TIMES.       00008600
008700*                                                                *00008700
008800 LINKAGE SECTION.                                                 00008800
008900 01  LK-TIMESTAMP-N               PIC 9(14).                      00008900
009000 01  LK-TIMESTAMP-PARTS REDEFINES LK-TIMESTAMP-N.                 CL*02   
009100     05  LK-TS-YEAR              PIC 9(04).                       CL*02   
009200     05  LK-TS-MONTH             PIC 9(02).                       00009200
009300     05  LK-TS-DAY               PIC 9(02).                       00009300
009400     05  LK-TS-HOUR              PIC 9(02).                       00009400
009500     05  LK-TS-MINUTE            PIC 9(02).                       00009500
009600     05  LK-TS-SECOND            PIC 9(02).                       00009600
009700 01  LK-ELAPSED-SECONDS          PIC S9(11) COMP-3.               00009700
009800******************************************************************00009800
009900 PROCEDURE DIVISION USING LK-TIMESTAMP-N, LK-ELAPSED-SECONDS.     00009900
010000******************************************************************00010000
010100 000-MAIN.                                                        00010100
010200     MOVE 0 TO WS-TOTAL-DAYS.                                     00010200
010300     PERFORM 100-ACCUMULATE-YEAR-DAYS THRU 100-EXIT               00010300
010400             VARYING WS-YEAR-SUB FROM 1900 BY 1                   00010400
010500             UNTIL WS-YEAR-SUB = LK-TS-YEAR.                      00010500
010600     PERFORM 300-ACCUMULATE-MONTH-DAYS THRU 300-EXIT              00010600
010700             VARYING WS-MONTH-SUB FROM 1 BY 1                     00010700
010800             UNTIL WS-MONTH-SUB = LK-TS-MONTH.                    00010800
010900     ADD LK-TS-DAY TO WS-TOTAL-DAYS.                              00010900
011000     SUBTRACT 1 FROM WS-TOTAL-DAYS.                               00011000
011100     COMPUTE WS-TOTAL-SECONDS =                                   00011100
011200             (WS-TOTAL-DAYS * 86400)                              00011200
011300             + (LK-TS-HOUR   * 3600)                              00011300
011400             + (LK-TS-MINUTE * 60)                                00011400
011500             + LK-TS-SECOND.                                      00011500
011600     MOVE WS-TOTAL-SECONDS TO LK-ELAPSED-SECONDS.                 00011600
011700     IF WS-DIAG-SWITCH-ON                                         00011700
011800         PERFORM 950-DIAGNOSTIC-DUMP THRU 950-EXIT                00011800
011900     END-IF.                                                      00011900
012000     GOBACK.                                                      00012000
012100 100-ACCUMULATE-YEAR-DAYS.                                        00012100
012200     PERFORM 200-TEST-LEAP-YEAR THRU 200-EXIT.                    00012200
012300     IF WS-YEAR-IS-LEAP                                           00012300
012400         ADD 366 TO WS-TOTAL-DAYS                                 00012400
012500     ELSE                                                         00012500
012600         ADD 365 TO WS-TOTAL-DAYS                                 00012600
012700     END-IF.                                                      00012700
012800 100-EXIT.                                                        00012800
012900     EXIT.                                                        00012900
013000 200-TEST-LEAP-YEAR.                                              00013000
013100     MOVE 'N' TO WS-LEAP-YEAR-SW.                                 00013100
013200     DIVIDE WS-YEAR-SUB BY 4 GIVING WS-LEAP-QUOTIENT              00013200
013300             REMAINDER WS-LEAP-REMAINDER-4.                       00013300
013400     IF WS-LEAP-REMAINDER-4 = 0                                   00013400
013500         DIVIDE WS-YEAR-SUB BY 100 GIVING WS-LEAP-QUOTIENT        00013500
013600                 REMAINDER WS-LEAP-REMAINDER-100                  00013600
013700         IF WS-LEAP-REMAINDER-100 NOT = 0                         00013700
013800             MOVE 'Y' TO WS-LEAP-YEAR-SW                          00013800
013900         ELSE                                                     00013900
014000             DIVIDE WS-YEAR-SUB BY 400 GIVING WS-LEAP-QUOTIENT    00014000
014100                     REMAINDER WS-LEAP-REMAINDER-400              00014100
014200             IF WS-LEAP-REMAINDER-400 = 0                         00014200
014300                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00014300
014400             END-IF                                               00014400
014500         END-IF                                                   00014500
014600     END-IF.                                                      00014600
014700 200-EXIT.                                                        00014700
014800     EXIT.                                                        00014800
014900 300-ACCUMULATE-MONTH-DAYS.                                       00014900
015000     IF WS-MONTH-SUB = 2                                          00015000
015100         MOVE LK-TS-YEAR TO WS-YEAR-SUB                           00015100
015200         PERFORM 200-TEST-LEAP-YEAR THRU 200-EXIT                 00015200
015300         IF WS-YEAR-IS-LEAP                                       00015300
015400             ADD 29 TO WS-TOTAL-DAYS                              00015400
015500         ELSE                                                     00015500
015600             ADD 28 TO WS-TOTAL-DAYS                              00015600
015700         END-IF                                                   00015700
015800     ELSE                                                         00015800
015900         ADD WS-DIM-MONTH(WS-MONTH-SUB) TO WS-TOTAL-DAYS          00015900
016000     END-IF.                                                      00016000
016100 300-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300 950-DIAGNOSTIC-DUMP.                                             00016300
016400     DISPLAY 'MEVDAT1 - ELAPSED DAYS (PACKED) = ' WS-TOTAL-DAYS-X.00016400
016500     DISPLAY 'MEVDAT1 - ELAPSED SECONDS   = ' WS-TOTAL-SECONDS.   00016500
016600 950-EXIT.                                                        00016600
016700     EXIT.                                                        00016700
