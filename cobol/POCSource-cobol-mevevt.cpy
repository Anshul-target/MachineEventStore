000100****************************************************************  00000100
000200*  COPYBOOK  MEVEVT                                            *  00000200
000300*  MACHINE EVENT FIELDS COMMON TO THE INBOUND EVENT RECORD,    *  00000300
000400*  THE EVENT MASTER RECORD, AND ANY WORKING COPY OF EITHER.    *  00000400
000500*  PREFIX IS SUPPLIED BY REPLACING AT COPY TIME - SEE CALLER.  *  00000500
000600*                                                               * 00000600
000700*  02/09/94  DPS  ORIGINAL LAYOUT FOR NIGHTLY QUALITY BATCH.    * 00000700
000800*  06/14/99  RJT  WIDENED DURATION-MS TO 9(9) - MS COUNTS ON    * CL*01   
000900*                 THE NEW STAMPING PRESSES EXCEEDED 9(7).       * CL*01   
001000****************************************************************  00001000
001100 01  :TAG:-REC.                                                   00001100
001200     05  :TAG:-KEY.                                               00001200
001300         10  :TAG:-EVENT-ID          PIC X(20).                   00001300
001400     05  :TAG:-EVENT-TIME            PIC 9(14).                   00001400
001500     05  :TAG:-RECEIVED-TIME         PIC 9(14).                   00001500
001600     05  :TAG:-MACHINE-ID            PIC X(10).                   00001600
001700     05  :TAG:-DURATION-MS           PIC 9(9).                    CL*01   
001800     05  :TAG:-DEFECT-COUNT          PIC S9(5).                   00001800
001900         88  :TAG:-DEFECTS-UNKNOWN       VALUE -1.                00001900
002000     05  :TAG:-LINE-ID               PIC X(10).                   00002000
002100     05  :TAG:-FACTORY-ID            PIC X(10).                   00002100
002200     05  FILLER                      PIC X(05).                   00002200
